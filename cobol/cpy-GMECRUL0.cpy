000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECRUL0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE REGLA DE GRUPO DINAMICO   *
000600*               (RULE-FILE). RULE-GROUP-ID ES LA FK CONTRA       *
000700*               GROUP-FILE (GRP0-ID).                            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 84 POSICIONES.                           *
001200*           PREFIJO  : RUL0.                                    *
001300*                                                                *
001400* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001500******************************************************************
001600
001700     05  GMECRUL0.
001800         10  RUL0-ID                      PIC X(24).
001900         10  RUL0-GROUP-ID                PIC 9(09).
002000         10  RUL0-ATTRIBUTE               PIC X(10).
002100         10  RUL0-OPERATION               PIC X(10).
002200         10  RUL0-VALUE                   PIC X(30).
002300         10  FILLER                       PIC X(01).
002400******************************************************************
002500* RUL0-ATTRIBUTE  : 'LOCATION' O 'DEPARTMENT' (NO SENSIBLE A     *
002600*                   MAYUSCULAS).                                 *
002700* RUL0-OPERATION  : 'EQUALS'/'CONTAINS'/'STARTS_WITH'/           *
002800*                   'ENDS_WITH' (NO SENSIBLE A MAYUSCULAS).      *
002900******************************************************************
