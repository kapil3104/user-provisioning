000100*****************************************************************
000200* Program name:    GM8RULE.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 17/02/2024 RGZ           Initial Version. TKT-GM-0101.        *
000900* 02/05/2024 RGZ           Corrige ENDS_WITH con valor mas       *
001000*                          largo que el campo. TKT-GM-0133.     *
001100* 19/11/2024 MFI           Y2K/auditoria: se quita el uso de     *
001200*                          FUNCTION UPPER-CASE, se vuelve al     *
001300*                          INSPECT CONVERTING de la casa.        *
001400*****************************************************************
001500*                                                               *
001600*          I D E N T I F I C A T I O N  D I V I S I O N         *
001700*                                                               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  GM8RULE.
002100 AUTHOR. RAMIRO GUZMAN.
002200 INSTALLATION. IBM Z/OS.
002300 DATE-WRITTEN. 17/02/2024.
002400 DATE-COMPILED. 17/02/2024.
002500 SECURITY. CONFIDENTIAL.
002600*****************************************************************
002700*                                                               *
002800*             E N V I R O N M E N T   D I V I S I O N           *
002900*                                                               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM
003600        UPSI-0 IS SW-UPSI-01.
003700
003800*****************************************************************
003900*                                                               *
004000*                      D A T A   D I V I S I O N                *
004100*                                                               *
004200*****************************************************************
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600*****************************************************************
004700*                    DEFINICION DE CONSTANTES                   *
004800*****************************************************************
004900 01  CT-CONSTANTES.
005000     05 CT-LOCATION                   PIC X(10) VALUE 'LOCATION  '.
005100     05 CT-DEPARTMENT                 PIC X(10) VALUE 'DEPARTMENT'.
005200     05 CT-EQUALS                     PIC X(10) VALUE 'EQUALS    '.
005300     05 CT-CONTAINS                   PIC X(10) VALUE 'CONTAINS  '.
005400     05 CT-STARTS-WITH                PIC X(10) VALUE 'STARTS_WIT'.
005500     05 CT-ENDS-WITH                  PIC X(10) VALUE 'ENDS_WITH '.
005600     05 CT-MAYUSCULAS                 PIC X(26) VALUE
005700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005800     05 CT-MINUSCULAS                 PIC X(26) VALUE
005900        'abcdefghijklmnopqrstuvwxyz'.
006000
006100*****************************************************************
006200*                    DEFINICION DE CONTADORES                   *
006300*****************************************************************
006400 01  CN-CONTADORES.
006500     05 CN-REGLAS-EVALUADAS           PIC 9(04) COMP.
006600
006700*  REDEFINES: vista editada de CN-REGLAS-EVALUADAS para los
006800*  DISPLAY de rastreo que pide el area de Control de Calidad.
006900 01  CN-CONTADORES-EDIT REDEFINES CN-CONTADORES.
007000     05 CN-EDIT-REGLAS-EVALUADAS      PIC X(02).
007100
007200*****************************************************************
007300*                     DEFINICION DE SWITCHES                    *
007400*****************************************************************
007500 01  SW-SWITCHES.
007600     05 SW-CUMPLE-REGLA               PIC X(01) VALUE 'N'.
007700        88 SW-88-CUMPLE-REGLA                    VALUE 'S'.
007800        88 SW-88-NO-CUMPLE-REGLA                 VALUE 'N'.
007900     05 SW-SIGUE-EVALUANDO            PIC X(01) VALUE 'S'.
008000        88 SW-88-SIGUE-EVALUANDO                 VALUE 'S'.
008100
008200*  REDEFINES: vista combinada de ambos switches para el volcado
008300*  de depuracion en un solo DISPLAY (costumbre de la seccion).
008400 01  SW-SWITCHES-TRAZA REDEFINES SW-SWITCHES.
008500     05 SW-TRAZA-PAR                  PIC X(02).
008600
008700*****************************************************************
008800*                     DEFINICION DE VARIABLES                   *
008900*****************************************************************
009000 01  WS-VARIABLES.
009100     05 WS-ATRIBUTO-MAYUS             PIC X(10).
009200     05 WS-OPERACION-MAYUS            PIC X(10).
009300     05 WS-CAMPO-EMPLEADO             PIC X(30).
009400     05 WS-LARGO-CAMPO                PIC 9(02) COMP.
009500     05 WS-LARGO-VALOR                PIC 9(02) COMP.
009600     05 WS-POS-INICIO                 PIC 9(02) COMP.
009700     05 WS-POS-MAXIMA                 PIC 9(02) COMP.
009800
009900*  REDEFINES: vista en tabla de una sola regla, para recorrer
010000*  la tabla de reglas del grupo con un indice en vez de acceder
010100*  siempre por GMECRTB0.
010200 01  WS-REGLA-ACTUAL                  PIC X(50).
010300 01  WS-REGLA-ACTUAL-CAMPOS REDEFINES WS-REGLA-ACTUAL.
010400     05 WS-REGLA-ATRIBUTO              PIC X(10).
010500     05 WS-REGLA-OPERACION             PIC X(10).
010600     05 WS-REGLA-VALOR                 PIC X(30).
010700
010800*****************************************************************
010900*                    DEFINICION DE COPYBOOKS                    *
011000*****************************************************************
011100 01  WS-IDX                           PIC 9(04) COMP.
011200
011300 LINKAGE SECTION.
011400
011500 01  LK-EMPLEADO.
011600     COPY GMECEMP0.
011700
011800 01  LK-TABLA-REGLAS.
011900     COPY GMECRTB0.
012000
012100 01  LK-RESULTADO                     PIC X(01).
012200     88  LK-88-COINCIDE                        VALUE 'S'.
012300     88  LK-88-NO-COINCIDE                     VALUE 'N'.
012400
012500*****************************************************************
012600*                                                               *
012700*              P R O C E D U R E   D I V I S I O N              *
012800*                                                               *
012900*****************************************************************
013000 PROCEDURE DIVISION USING LK-EMPLEADO LK-TABLA-REGLAS
013100                           LK-RESULTADO.
013200*****************************************************************
013300*                        0000-MAINLINE                          *
013400*****************************************************************
013500 0000-MAINLINE.
013600*-----------------------------------------------------------------
013700     PERFORM 1000-INICIO
013800        THRU 1000-INICIO-EXIT
013900
014000     PERFORM 2000-PROCESO
014100        THRU 2000-PROCESO-EXIT
014200        UNTIL SW-88-NO-CUMPLE-REGLA
014300           OR CN-REGLAS-EVALUADAS NOT LESS THAN RTB0-CANT-REGLAS
014400
014500     PERFORM 3000-FIN
014600     .
014700     GOBACK.
014800
014900*****************************************************************
015000*                           1000-INICIO                         *
015100*****************************************************************
015200 1000-INICIO.
015300*-----------------------------------------------------------------
015400*    UN GRUPO SIN REGLAS NO LE MATCHEA A NADIE.
015500     INITIALIZE CN-CONTADORES
015600     SET SW-88-CUMPLE-REGLA          TO TRUE
015700     IF RTB0-CANT-REGLAS EQUAL ZERO
015800        SET SW-88-NO-CUMPLE-REGLA    TO TRUE
015900     END-IF
016000     .
016100 1000-INICIO-EXIT.
016200     EXIT.
016300
016400*****************************************************************
016500*                           2000-PROCESO                        *
016600*****************************************************************
016700 2000-PROCESO.
016800*-----------------------------------------------------------------
016900     ADD 1                            TO CN-REGLAS-EVALUADAS
017000     SET RTB0-IDX                     TO CN-REGLAS-EVALUADAS
017100
017200     MOVE RTB0-ATTRIBUTE (RTB0-IDX)   TO WS-REGLA-ATRIBUTO
017300     MOVE RTB0-OPERATION (RTB0-IDX)   TO WS-REGLA-OPERACION
017400     MOVE RTB0-VALUE (RTB0-IDX)       TO WS-REGLA-VALOR
017500
017600     PERFORM 2100-SELECCIONA-CAMPO
017700        THRU 2100-SELECCIONA-CAMPO-EXIT
017800
017900     IF WS-CAMPO-EMPLEADO EQUAL SPACES
018000        SET SW-88-NO-CUMPLE-REGLA     TO TRUE
018100     ELSE
018200        PERFORM 2200-EVALUA-OPERACION
018300           THRU 2200-EVALUA-OPERACION-EXIT
018400     END-IF
018500     .
018600 2000-PROCESO-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000*                     2100-SELECCIONA-CAMPO                     *
019100*****************************************************************
019200 2100-SELECCIONA-CAMPO.
019300*-----------------------------------------------------------------
019400     MOVE WS-REGLA-ATRIBUTO           TO WS-ATRIBUTO-MAYUS
019500     INSPECT WS-ATRIBUTO-MAYUS CONVERTING CT-MINUSCULAS           MFI9911 
019600                                       TO CT-MAYUSCULAS
019700
019800     EVALUATE TRUE
019900         WHEN WS-ATRIBUTO-MAYUS EQUAL CT-LOCATION
020000              MOVE EMP0-LOCATION       TO WS-CAMPO-EMPLEADO
020100         WHEN WS-ATRIBUTO-MAYUS EQUAL CT-DEPARTMENT
020200              MOVE EMP0-DEPARTMENT     TO WS-CAMPO-EMPLEADO
020300         WHEN OTHER
020400              MOVE SPACES              TO WS-CAMPO-EMPLEADO
020500     END-EVALUATE
020600     .
020700 2100-SELECCIONA-CAMPO-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*                     2200-EVALUA-OPERACION                     *
021200*****************************************************************
021300 2200-EVALUA-OPERACION.
021400*-----------------------------------------------------------------
021500     MOVE WS-REGLA-OPERACION          TO WS-OPERACION-MAYUS
021600     INSPECT WS-OPERACION-MAYUS CONVERTING CT-MINUSCULAS          MFI9911 
021700                                       TO CT-MAYUSCULAS
021800
021900     PERFORM 9100-LARGO-CAMPO
022000        THRU 9100-LARGO-CAMPO-EXIT
022100     PERFORM 9200-LARGO-VALOR
022200        THRU 9200-LARGO-VALOR-EXIT
022300
022400     IF WS-LARGO-VALOR EQUAL ZERO
022500        SET SW-88-NO-CUMPLE-REGLA     TO TRUE
022600     ELSE
022700        EVALUATE TRUE
022800            WHEN WS-OPERACION-MAYUS EQUAL CT-EQUALS
022900                 PERFORM 2210-EVALUA-EQUALS
023000                    THRU 2210-EVALUA-EQUALS-EXIT
023100            WHEN WS-OPERACION-MAYUS EQUAL CT-CONTAINS
023200                 PERFORM 2220-EVALUA-CONTAINS
023300                    THRU 2220-EVALUA-CONTAINS-EXIT
023400            WHEN WS-OPERACION-MAYUS EQUAL CT-STARTS-WITH
023500                 PERFORM 2230-EVALUA-STARTS-WITH
023600                    THRU 2230-EVALUA-STARTS-WITH-EXIT
023700            WHEN WS-OPERACION-MAYUS EQUAL CT-ENDS-WITH
023800                 PERFORM 2240-EVALUA-ENDS-WITH
023900                    THRU 2240-EVALUA-ENDS-WITH-EXIT
024000            WHEN OTHER
024100                 SET SW-88-NO-CUMPLE-REGLA TO TRUE
024200        END-EVALUATE
024300     END-IF
024400     .
024500 2200-EVALUA-OPERACION-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900*                      2210-EVALUA-EQUALS                       *
025000*****************************************************************
025100 2210-EVALUA-EQUALS.
025200*-----------------------------------------------------------------
025300     IF WS-LARGO-CAMPO EQUAL WS-LARGO-VALOR
025400        AND WS-CAMPO-EMPLEADO (1:WS-LARGO-CAMPO)
025500            EQUAL WS-REGLA-VALOR (1:WS-LARGO-VALOR)
025600        SET SW-88-CUMPLE-REGLA        TO TRUE
025700     ELSE
025800        SET SW-88-NO-CUMPLE-REGLA     TO TRUE
025900     END-IF
026000     .
026100 2210-EVALUA-EQUALS-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*                     2220-EVALUA-CONTAINS                      *
026600*****************************************************************
026700 2220-EVALUA-CONTAINS.
026800*-----------------------------------------------------------------
026900     SET SW-88-NO-CUMPLE-REGLA        TO TRUE
027000
027100     IF WS-LARGO-VALOR NOT GREATER THAN WS-LARGO-CAMPO
027200        COMPUTE WS-POS-MAXIMA = WS-LARGO-CAMPO - WS-LARGO-VALOR
027300                                                 + 1
027400        MOVE 1                        TO WS-POS-INICIO
027500        PERFORM 2221-BUSCA-SUBCADENA
027600           THRU 2221-BUSCA-SUBCADENA-EXIT
027700           UNTIL WS-POS-INICIO GREATER WS-POS-MAXIMA
027800              OR SW-88-CUMPLE-REGLA
027900     END-IF
028000     .
028100 2220-EVALUA-CONTAINS-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*                    2221-BUSCA-SUBCADENA                       *
028600*****************************************************************
028700 2221-BUSCA-SUBCADENA.
028800*-----------------------------------------------------------------
028900     IF WS-CAMPO-EMPLEADO (WS-POS-INICIO:WS-LARGO-VALOR)
029000        EQUAL WS-REGLA-VALOR (1:WS-LARGO-VALOR)
029100        SET SW-88-CUMPLE-REGLA        TO TRUE
029200     ELSE
029300        ADD 1                         TO WS-POS-INICIO
029400     END-IF
029500     .
029600 2221-BUSCA-SUBCADENA-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                   2230-EVALUA-STARTS-WITH                     *
030100*****************************************************************
030200 2230-EVALUA-STARTS-WITH.
030300*-----------------------------------------------------------------
030400     IF WS-LARGO-VALOR NOT GREATER THAN WS-LARGO-CAMPO
030500        AND WS-CAMPO-EMPLEADO (1:WS-LARGO-VALOR)
030600            EQUAL WS-REGLA-VALOR (1:WS-LARGO-VALOR)
030700        SET SW-88-CUMPLE-REGLA        TO TRUE
030800     ELSE
030900        SET SW-88-NO-CUMPLE-REGLA     TO TRUE
031000     END-IF
031100     .
031200 2230-EVALUA-STARTS-WITH-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600*                    2240-EVALUA-ENDS-WITH                      *
031700*****************************************************************
031800 2240-EVALUA-ENDS-WITH.
031900*-----------------------------------------------------------------
032000     IF WS-LARGO-VALOR NOT GREATER THAN WS-LARGO-CAMPO
032100        COMPUTE WS-POS-INICIO = WS-LARGO-CAMPO - WS-LARGO-VALOR   RGZ0133 
032200                                                 + 1
032300        IF WS-CAMPO-EMPLEADO (WS-POS-INICIO:WS-LARGO-VALOR)
032400           EQUAL WS-REGLA-VALOR (1:WS-LARGO-VALOR)
032500           SET SW-88-CUMPLE-REGLA     TO TRUE
032600        ELSE
032700           SET SW-88-NO-CUMPLE-REGLA  TO TRUE
032800        END-IF
032900     ELSE
033000        SET SW-88-NO-CUMPLE-REGLA     TO TRUE
033100     END-IF
033200     .
033300 2240-EVALUA-ENDS-WITH-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700*                           3000-FIN                            *
033800*****************************************************************
033900 3000-FIN.
034000*-----------------------------------------------------------------
034100     IF SW-88-CUMPLE-REGLA
034200        SET LK-88-COINCIDE            TO TRUE
034300     ELSE
034400        SET LK-88-NO-COINCIDE         TO TRUE
034500     END-IF
034600     .
034700 3000-FIN-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*                     9100-LARGO-CAMPO                          *
035200*****************************************************************
035300 9100-LARGO-CAMPO.
035400*-----------------------------------------------------------------
035500     MOVE 30                          TO WS-LARGO-CAMPO
035600     PERFORM 9110-RECORTA-CAMPO
035700        THRU 9110-RECORTA-CAMPO-EXIT
035800        UNTIL WS-LARGO-CAMPO EQUAL ZERO
035900           OR WS-CAMPO-EMPLEADO (WS-LARGO-CAMPO:1)
036000              NOT EQUAL SPACE
036100     .
036200 9100-LARGO-CAMPO-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600*                    9110-RECORTA-CAMPO                         *
036700*****************************************************************
036800 9110-RECORTA-CAMPO.
036900*-----------------------------------------------------------------
037000     SUBTRACT 1                       FROM WS-LARGO-CAMPO
037100     .
037200 9110-RECORTA-CAMPO-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600*                     9200-LARGO-VALOR                          *
037700*****************************************************************
037800 9200-LARGO-VALOR.
037900*-----------------------------------------------------------------
038000     MOVE 30                          TO WS-LARGO-VALOR
038100     PERFORM 9210-RECORTA-VALOR
038200        THRU 9210-RECORTA-VALOR-EXIT
038300        UNTIL WS-LARGO-VALOR EQUAL ZERO
038400           OR WS-REGLA-VALOR (WS-LARGO-VALOR:1)
038500              NOT EQUAL SPACE
038600     .
038700 9200-LARGO-VALOR-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*                    9210-RECORTA-VALOR                         *
039200*****************************************************************
039300 9210-RECORTA-VALOR.
039400*-----------------------------------------------------------------
039500     SUBTRACT 1                       FROM WS-LARGO-VALOR
039600     .
039700 9210-RECORTA-VALOR-EXIT.
039800     EXIT.
039900******************************************************************
040000******************************************************************
