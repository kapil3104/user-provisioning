000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECEVL0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL CALL A GM1EVAL.     *
000600*               EL LLAMADOR CARGA EVL0-MODO (Y EVL0-GRUPO-ID SI  *
000700*               EL MODO ES SIMPLE) Y GM1EVAL DEVUELVE LOS        *
000800*               CONTADORES DE LA CORRIDA.                        *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 35 POSICIONES.                           *
001300*           PREFIJO  : EVL0.                                    *
001400*                                                                *
001500* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001600******************************************************************
001700
001800     05  GMECEVL0.
001900         10  EVL0-MODO                    PIC X(01).
002000             88  EVL0-88-TODOS-LOS-GRUPOS  VALUE 'T'.
002100             88  EVL0-88-UN-SOLO-GRUPO     VALUE 'U'.
002200         10  EVL0-GRUPO-ID                PIC 9(09).
002300         10  EVL0-RUN-ID                  PIC X(08).
002400         10  EVL0-GRUPOS-EVALUADOS        PIC 9(05).
002500         10  EVL0-TOTAL-ALTAS             PIC 9(05).
002600         10  EVL0-TOTAL-BAJAS             PIC 9(05).
002700         10  EVL0-RETORNO                 PIC X(01).
002800             88  EVL0-88-OK                VALUE 'O'.
002900             88  EVL0-88-GRUPO-INEXISTENTE VALUE 'I'.
003000         10  FILLER                        PIC X(01).
