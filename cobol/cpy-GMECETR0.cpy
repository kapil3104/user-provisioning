000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECETR0                                  *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE EMP-TRAN-FILE, EL ARCHIVO DE            *
000600*               TRANSACCIONES DE MANTENIMIENTO DE EMPLEADOS.     *
000700*               UN REGISTRO POR ALTA O CAMBIO DE EMPLEADO.       *
000800*               GM4EMPM DISPARA GM2ASGN POR CADA TRANSACCION     *
000900*               CONFIRMADA.                                      *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 236 POSICIONES.                          *
001400*           PREFIJO  : ETR0.                                    *
001500*                                                                *
001600* 17/02/2024 RGZ  TKT-GM-0160  VERSION INICIAL.                  *
001700******************************************************************
001800
001900     05  GMECETR0.
002000         10  ETR0-ACCION                  PIC X(01).
002100             88  ETR0-88-ALTA              VALUE 'A'.
002200             88  ETR0-88-CAMBIO            VALUE 'C'.
002300         10  ETR0-EMP-ID                   PIC X(24).
002400         10  ETR0-EMP-NAME                 PIC X(60).
002500         10  ETR0-EMP-EMAIL                PIC X(60).
002600         10  ETR0-EMP-ROLE                 PIC X(30).
002700         10  ETR0-EMP-LOCATION             PIC X(30).
002800         10  ETR0-EMP-DEPARTMENT           PIC X(30).
002900         10  FILLER                        PIC X(01).
