000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECMBR0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE MEMBRESIA / SOLICITUD DE  *
000600*               MEMBRESIA (MEMBERSHIP-FILE). MBR0-EMPLOYEE-ID ES *
000700*               FK CONTRA EMPLOYEE-FILE, MBR0-GROUP-ID ES FK     *
000800*               CONTRA GROUP-FILE.                               *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 173 POSICIONES.                          *
001300*           PREFIJO  : MBR0.                                    *
001400*                                                                *
001500* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001600******************************************************************
001700
001800     05  GMECMBR0.
001900         10  MBR0-ID                      PIC 9(09).
002000         10  MBR0-EMPLOYEE-ID             PIC X(24).
002100         10  MBR0-GROUP-ID                PIC 9(09).
002200         10  MBR0-STATUS                  PIC X(10).
002300             88  MBR0-88-PENDING          VALUE 'Pending   '.
002400             88  MBR0-88-APPROVED         VALUE 'Approved  '.
002500             88  MBR0-88-DENIED           VALUE 'Denied    '.
002600         10  MBR0-REQUESTED-BY            PIC X(60).
002700         10  MBR0-REVIEWED-BY             PIC X(60).
002800         10  FILLER                       PIC X(01).
002900******************************************************************
003000* LAS ALTAS GENERADAS POR EL MOTOR DE REGLAS (GM1EVAL/GM2ASGN)   *
003100* DEJAN MBR0-REQUESTED-BY Y MBR0-REVIEWED-BY EN BLANCO.          *
003200******************************************************************
