000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECMTR0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE MBR-TRAN-FILE, EL ARCHIVO DE            *
000600*               TRANSACCIONES DE MEMBRESIA/SOLICITUD DE           *
000700*               MEMBRESIA. UN REGISTRO POR CREACION, APROBACION,  *
000800*               RECHAZO O ELIMINACION DE UNA MEMBRESIA.           *
000900*               GM5MBRM APLICA LA MAQUINA DE ESTADOS PENDING ->   *
001000*               APPROVED/DENIED CONTRA MEMBERSHIP-FILE.           *
001100*                                                                *
001200* -------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : 164 POSICIONES.                          *
001500*           PREFIJO  : MTR0.                                    *
001600*                                                                *
001700* 17/02/2024 RGZ  TKT-GM-0170  VERSION INICIAL.                  *
001800******************************************************************
001900
002000     05  GMECMTR0.
002100         10  MTR0-ACCION                  PIC X(01).
002200             88  MTR0-88-CREAR             VALUE 'C'.
002300             88  MTR0-88-APROBAR           VALUE 'A'.
002400             88  MTR0-88-DENEGAR           VALUE 'N'.
002500             88  MTR0-88-ELIMINAR          VALUE 'D'.
002600         10  MTR0-MBR-ID                   PIC 9(09).
002700         10  MTR0-EMPLOYEE-ID              PIC X(24).
002800         10  MTR0-GROUP-ID                 PIC 9(09).
002900         10  MTR0-REQUESTED-BY             PIC X(60).
003000         10  MTR0-REVIEWED-BY              PIC X(60).
003100         10  FILLER                        PIC X(01).
003200******************************************************************
003300* MTR0-MBR-ID SE IGNORA EN LAS ALTAS (CREAR); GM5MBRM LE ASIGNA   *
003400* EL PROXIMO NUMERO DESDE MBR-CTL-FILE. MTR0-REVIEWED-BY SOLO SE  *
003500* USA EN APROBAR/DENEGAR. MTR0-EMPLOYEE-ID/GROUP-ID/REQUESTED-BY  *
003600* SOLO SE USAN EN CREAR.                                         *
003700******************************************************************
