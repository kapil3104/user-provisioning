000100*****************************************************************
000200* Program name:    GM1EVAL.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Motor de reevaluacion de grupos dinamicos. Lee el padron de   *
000600* empleados completo, arma para cada grupo dinamico el conjunto*
000700* de empleados que cumplen TODAS las reglas del grupo, y        *
000800* reconcilia MEMBERSHIP-FILE (altas/bajas de membresias         *
000900* generadas por el sistema). Informa por GMECEVL0 (modo         *
001000* ALL-GRUPOS, corrida nocturna) o por un solo grupo (modo       *
001100* UN-SOLO-GRUPO, disparado por GM3GRPM al dar de alta o         *
001200* modificar el reglamento de un grupo dinamico).                *
001300*                                                               *
001400* Maintenence Log                                               *
001500* Date       Author        Maintenance Requirement.             *
001600* ---------- ------------  -------------------------------------*
001700* 17/02/2024 RGZ           Initial Version. TKT-GM-0101.        *
001800* 09/06/2024 RGZ           Se agrega el corte de control por    *
001900*                          grupo en MEMBERSHIP-REPORT.          *
002000*                          TKT-GM-0140.                         *
002100* 22/10/2024 LFN           Correccion: el conteo de             *
002200*                          CN-EMPLEADOS-EVALUADOS se reiniciaba *
002300*                          mal entre grupos. TKT-GM-0158.       *
002400* 19/11/1999 RGZ           Y2K: WS-RUN-ID pasa a tomar los 4     *
002500*                          digitos de anio del reloj del        *
002600*                          sistema en vez de los 2 de antes.     *
002700*                          TKT-GM-0099.                         *
002800* 14/03/2025 MFI           Se agrega contador de miembros        *
002900*                          truncados cuando MEMBERSHIP-FILE     *
003000*                          excede la tabla en memoria.           *
003100*                          TKT-GM-0171.                         *
003200*****************************************************************
003300*                                                               *
003400*          I D E N T I F I C A T I O N  D I V I S I O N         *
003500*                                                               *
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  GM1EVAL.
003900 AUTHOR. RAMIRO GUZMAN.
004000 INSTALLATION. IBM Z/OS.
004100 DATE-WRITTEN. 17/02/2024.
004200 DATE-COMPILED. 17/02/2024.
004300 SECURITY. CONFIDENTIAL.
004400*****************************************************************
004500*                                                               *
004600*             E N V I R O N M E N T   D I V I S I O N           *
004700*                                                               *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-370.
005300 OBJECT-COMPUTER.   IBM-370.
005400 SPECIAL-NAMES.
005500        C01 IS TOP-OF-FORM
005600        UPSI-0 IS SW-UPSI-01.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT EMPLOYEE-FILE  ASSIGN    TO EMPLOYEE
006100                            FILE STATUS IS SW-FS-EMPLEADO.
006200     SELECT GROUP-FILE     ASSIGN    TO GROUPFL
006300                            FILE STATUS IS SW-FS-GRUPO.
006400     SELECT RULE-FILE      ASSIGN    TO RULEFL
006500                            FILE STATUS IS SW-FS-REGLA.
006600     SELECT MEMBERSHIP-FILE ASSIGN   TO MEMBERFL
006700                            FILE STATUS IS SW-FS-MIEMBRO.
006800     SELECT MEMBERSHIP-OUT ASSIGN    TO MEMBEROT
006900                            FILE STATUS IS SW-FS-MIEMBOT.
007000     SELECT MEMBERSHIP-REPORT ASSIGN TO MBRRPT
007100                            FILE STATUS IS SW-FS-REPORTE.
007200
007300*****************************************************************
007400*                                                               *
007500*                      D A T A   D I V I S I O N                *
007600*                                                               *
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  EMPLOYEE-FILE
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 235 CHARACTERS.
008400 01  REG-EMPLOYEE-FILE.
008500     COPY GMECEMP0.
008600
008700 FD  GROUP-FILE
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 200 CHARACTERS.
009000 01  REG-GROUP-FILE.
009100     COPY GMECGRP0.
009200
009300 FD  RULE-FILE
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 84 CHARACTERS.
009600 01  REG-RULE-FILE.
009700     COPY GMECRUL0.
009800
009900 FD  MEMBERSHIP-FILE
010000     RECORDING MODE IS F
010100     RECORD CONTAINS 173 CHARACTERS.
010200 01  REG-MEMBERSHIP-IN.
010300     COPY GMECMBR0.
010400
010500 FD  MEMBERSHIP-OUT
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 173 CHARACTERS.
010800 01  REG-MEMBERSHIP-OUT.
010900     COPY GMECMBR0.
011000
011100 FD  MEMBERSHIP-REPORT
011200     RECORDING MODE IS F
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  REG-MEMBERSHIP-REPORT        PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800*****************************************************************
011900*                    DEFINICION DE CONSTANTES                   *
012000*****************************************************************
012100 01  CT-CONSTANTES.
012200     05 CT-DYNAMIC                    PIC X(10) VALUE 'DYNAMIC   '.
012300     05 CT-APPROVED                   PIC X(10) VALUE
012400        'Approved  '.
012500     05 CT-MAYUSCULAS                 PIC X(26) VALUE
012600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012700     05 CT-MINUSCULAS                 PIC X(26) VALUE
012800        'abcdefghijklmnopqrstuvwxyz'.
012900
013000*****************************************************************
013100*                    DEFINICION DE CONTADORES                   *
013200*****************************************************************
013300 01  CN-CONTADORES.
013400     05 CN-GRUPOS-EVALUADOS           PIC 9(05) COMP.
013500     05 CN-ALTAS-GRUPO                PIC 9(05) COMP.
013600     05 CN-BAJAS-GRUPO                PIC 9(05) COMP.
013700     05 CN-EMPLEADOS-EVALUADOS        PIC 9(05) COMP.
013800     05 CN-EMPLEADOS-COINCIDEN        PIC 9(05) COMP.
013900     05 CN-TOTAL-ALTAS                PIC 9(05) COMP.
014000     05 CN-TOTAL-BAJAS                PIC 9(05) COMP.
014100     05 CN-REGLAS-TRUNCADAS           PIC 9(04) COMP.
014200     05 CN-MIEMBROS-TRUNCADOS         PIC 9(05) COMP.
014300     05 CN-MAX-MBR-ID                 PIC 9(09) COMP.
014400
014500*****************************************************************
014600*                     DEFINICION DE SWITCHES                    *
014700*****************************************************************
014800 01  SW-SWITCHES.
014900     05 SW-FS-EMPLEADO                PIC X(02) VALUE SPACE.
015000        88 SW-88-FS-EMPLEADO-OK                VALUE '00'.
015100     05 SW-FS-GRUPO                   PIC X(02) VALUE SPACE.
015200        88 SW-88-FS-GRUPO-OK                    VALUE '00'.
015300     05 SW-FS-REGLA                   PIC X(02) VALUE SPACE.
015400        88 SW-88-FS-REGLA-OK                    VALUE '00'.
015500     05 SW-FS-MIEMBRO                 PIC X(02) VALUE SPACE.
015600        88 SW-88-FS-MIEMBRO-OK                  VALUE '00'.
015700     05 SW-FS-MIEMBOT                 PIC X(02) VALUE SPACE.
015800        88 SW-88-FS-MIEMBOT-OK                  VALUE '00'.
015900     05 SW-FS-REPORTE                 PIC X(02) VALUE SPACE.
016000        88 SW-88-FS-REPORTE-OK                  VALUE '00'.
016100     05 SW-FIN-EMPLEADOS              PIC X(01) VALUE 'N'.
016200        88 SW-88-FIN-EMPLEADOS                  VALUE 'S'.
016300     05 SW-FIN-GRUPOS                 PIC X(01) VALUE 'N'.
016400        88 SW-88-FIN-GRUPOS                     VALUE 'S'.
016500     05 SW-FIN-REGLAS                 PIC X(01) VALUE 'N'.
016600        88 SW-88-FIN-REGLAS                     VALUE 'S'.
016700     05 SW-FIN-MIEMBROS               PIC X(01) VALUE 'N'.
016800        88 SW-88-FIN-MIEMBROS                   VALUE 'S'.
016900     05 SW-GRUPO-ENCONTRADO           PIC X(01) VALUE 'N'.
017000        88 SW-88-GRUPO-ENCONTRADO               VALUE 'S'.
017100     05 SW-GRUPO-ES-DINAMICO          PIC X(01) VALUE 'N'.
017200        88 SW-88-GRUPO-ES-DINAMICO               VALUE 'S'.
017300     05 SW-EMPLEADO-COINCIDE          PIC X(01) VALUE 'N'.
017400        88 SW-88-EMPLEADO-COINCIDE               VALUE 'S'.
017500     05 SW-MIEMBRO-ACTIVO             PIC X(01) VALUE 'N'.
017600        88 SW-88-MIEMBRO-ACTIVO                  VALUE 'S'.
017700     05 SW-MIEMBRO-YA-ESTABA          PIC X(01) VALUE 'N'.
017800        88 SW-88-MIEMBRO-YA-ESTABA                VALUE 'S'.
017900     05 SW-UPSI-TRAZA                 PIC X(01) VALUE 'N'.
018000
018100*****************************************************************
018200*                     DEFINICION DE VARIABLES                   *
018300*****************************************************************
018400 01  WS-VARIABLES.
018500     05 WS-TIPO-GRUPO-MAYUS           PIC X(10).
018600     05 WS-FECHA-SISTEMA              PIC 9(08).
018700     05 WS-HORA-SISTEMA               PIC 9(08).
018800     05 WS-RUN-ID                     PIC X(08).
018900     05 WS-GRUPO-ID-BUSCADO           PIC 9(09).
019000     05 WS-IDX-EMPLEADO               PIC 9(05) COMP.
019100     05 WS-IDX-MIEMBRO                PIC 9(05) COMP.
019200     05 WS-IDX-MATCH                  PIC 9(05) COMP.
019300     05 WS-POS-MIEMBRO-ENCONTRADO     PIC 9(05) COMP.
019400
019500*  REDEFINES: vista para separar el reloj del sistema en fecha
019600*  y hora sin usar FUNCTION CURRENT-DATE, al estilo de la casa.
019700 01  WS-RELOJ-SISTEMA                 PIC X(16).
019800 01  WS-RELOJ-SISTEMA-CAMPOS REDEFINES WS-RELOJ-SISTEMA.
019900     05 WS-RELOJ-ANIO                 PIC 9(04).
020000     05 WS-RELOJ-MES                  PIC 9(02).
020100     05 WS-RELOJ-DIA                  PIC 9(02).
020200     05 WS-RELOJ-HHMM                 PIC 9(04).
020300     05 FILLER                        PIC X(04).
020400
020500*****************************************************************
020600*           TABLA EN MEMORIA DE EMPLEADOS QUE COINCIDEN          *
020700*****************************************************************
020800 01  WS-TABLA-MATCH.
020900     05 WS-CANT-MATCH                 PIC 9(05) COMP.
021000     05 WS-MATCH-ELEM OCCURS 2000 TIMES
021100                 INDEXED BY WS-MATCH-IDX.
021200        10 WS-MATCH-EMP-ID            PIC X(24).
021300        10 WS-MATCH-EMP-NOMBRE        PIC X(60).
021400        10 WS-MATCH-VISTO             PIC X(01).
021500           88 WS-88-MATCH-VISTO                 VALUE 'S'.
021600     05 FILLER                        PIC X(02).
021700
021800*****************************************************************
021900*          TABLA EN MEMORIA DE MEMBERSHIP-FILE COMPLETA          *
022000*****************************************************************
022100 01  WS-TABLA-MIEMBROS.
022200     05 WS-CANT-MIEMBROS              PIC 9(05) COMP.
022300     05 WS-MIEMBRO-ELEM OCCURS 5000 TIMES
022400                 INDEXED BY WS-MIEMBRO-IDX.
022500        10 WS-MIEMBRO-REG.
022600           COPY GMECMBR0.
022700        10 WS-MIEMBRO-ACTIVO-TB       PIC X(01).
022800           88 WS-88-MIEMBRO-ACTIVO-TB            VALUE 'S'.
022900     05 FILLER                        PIC X(03).
023000
023100*****************************************************************
023200*              TABLA EN MEMORIA DE REGLAS DEL GRUPO              *
023300*****************************************************************
023400 01  WS-TABLA-REGLAS.
023500     COPY GMECRTB0.
023600
023700 01  WS-EMPLEADO-ACTUAL.
023800     COPY GMECEMP0.
023900
024000 01  WS-GRUPO-ACTUAL.
024100     COPY GMECGRP0.
024200
024300*****************************************************************
024400*                 LINEAS DE MEMBERSHIP-REPORT                   *
024500*****************************************************************
024600 01  WS-LINEA-ENCABEZADO              PIC X(132).
024700 01  WS-LINEA-ENCABEZADO-CAMPOS REDEFINES WS-LINEA-ENCABEZADO.
024800     05 FILLER                        PIC X(01).
024900     05 LE-LITERAL                    PIC X(21) VALUE
025000        'GRUPO DINAMICO NRO. : '.
025100     05 LE-GRUPO-ID                   PIC Z(08)9.
025200     05 FILLER                        PIC X(03).
025300     05 LE-LIT-NOMBRE                 PIC X(09) VALUE
025400        'NOMBRE : '.
025500     05 LE-GRUPO-NOMBRE               PIC X(60).
025600     05 FILLER                        PIC X(02).
025700     05 LE-LIT-CORRIDA                PIC X(08) VALUE
025800        'RUN-ID: '.
025900     05 LE-RUN-ID                     PIC X(08).
026000     05 FILLER                        PIC X(11).
026100
026200 01  WS-LINEA-DETALLE                 PIC X(132).
026300 01  WS-LINEA-DETALLE-CAMPOS REDEFINES WS-LINEA-DETALLE.
026400     05 FILLER                        PIC X(04).
026500     05 LD-ACCION                     PIC X(07).
026600     05 FILLER                        PIC X(03).
026700     05 LD-EMP-ID                     PIC X(24).
026800     05 FILLER                        PIC X(03).
026900     05 LD-EMP-NOMBRE                 PIC X(60).
027000     05 FILLER                        PIC X(31).
027100
027200 01  WS-LINEA-TOTALES                 PIC X(132).
027300 01  WS-LINEA-TOTALES-CAMPOS REDEFINES WS-LINEA-TOTALES.
027400     05 FILLER                        PIC X(01).
027500     05 LT-LIT-ALTAS                  PIC X(16) VALUE
027600        'ALTAS GRUPO    :'.
027700     05 LT-ALTAS                      PIC ZZZZ9.
027800     05 LT-LIT-BAJAS                  PIC X(17) VALUE
027900        '  BAJAS GRUPO   :'.
028000     05 LT-BAJAS                      PIC ZZZZ9.
028100     05 LT-LIT-EVAL                   PIC X(20) VALUE
028200        '  EMPLEADOS EVAL.  :'.
028300     05 LT-EVALUADOS                  PIC ZZZZ9.
028400     05 LT-LIT-MATCH                  PIC X(18) VALUE
028500        '  EMPLEADOS COINC:'.
028600     05 LT-MATCH                      PIC ZZZZ9.
028700     05 FILLER                        PIC X(40).
028800
028900 01  WS-LINEA-RESUMEN                 PIC X(132).
029000 01  WS-LINEA-RESUMEN-CAMPOS REDEFINES WS-LINEA-RESUMEN.
029100     05 FILLER                        PIC X(01).
029200     05 LR-LIT-GRUPOS                 PIC X(22) VALUE
029300        'TOTAL GRUPOS EVAL.   :'.
029400     05 LR-GRUPOS                     PIC ZZZZ9.
029500     05 LR-LIT-ALTAS                  PIC X(22) VALUE
029600        '  TOTAL ALTAS MEMB.  :'.
029700     05 LR-ALTAS                      PIC ZZZZ9.
029800     05 LR-LIT-BAJAS                  PIC X(22) VALUE
029900        '  TOTAL BAJAS MEMB.  :'.
030000     05 LR-BAJAS                      PIC ZZZZ9.
030100     05 FILLER                        PIC X(50).
030200
030300*****************************************************************
030400*                    DEFINICION DE COPYBOOKS                    *
030500*****************************************************************
030600 01  WS-COPYBOOKS.
030700     05 WS-AREA-RETORNO.
030800        COPY GMECRET0.
030900
031000 LINKAGE SECTION.
031100
031200 01  LK-EVALUACION.
031300     COPY GMECEVL0.
031400
031500*****************************************************************
031600*                                                               *
031700*              P R O C E D U R E   D I V I S I O N              *
031800*                                                               *
031900*****************************************************************
032000 PROCEDURE DIVISION USING LK-EVALUACION.
032100*****************************************************************
032200*                        0000-MAINLINE                          *
032300*****************************************************************
032400 0000-MAINLINE.
032500*-----------------------------------------------------------------
032600     PERFORM 1000-INICIO
032700        THRU 1000-INICIO-EXIT
032800
032900     IF RET0-88-OK
033000        PERFORM 2000-PROCESO
033100           THRU 2000-PROCESO-EXIT
033200           UNTIL SW-88-FIN-GRUPOS
033300     END-IF
033400
033500     PERFORM 3000-FIN
033600        THRU 3000-FIN-EXIT
033700     .
033800     GOBACK.
033900
034000*****************************************************************
034100*                           1000-INICIO                         *
034200*****************************************************************
034300 1000-INICIO.
034400*-----------------------------------------------------------------
034500     SET RET0-88-OK                   TO TRUE
034600     INITIALIZE CN-CONTADORES
034700
034800     PERFORM 1100-ARMA-RUN-ID
034900        THRU 1100-ARMA-RUN-ID-EXIT
035000     MOVE WS-RUN-ID                   TO EVL0-RUN-ID
035100
035200     OPEN INPUT  EMPLOYEE-FILE
035300     IF NOT SW-88-FS-EMPLEADO-OK
035400        SET RET0-88-ERR-ARCHIVO        TO TRUE
035500     END-IF
035600
035700     OPEN INPUT  GROUP-FILE
035800     IF NOT SW-88-FS-GRUPO-OK
035900        SET RET0-88-ERR-ARCHIVO        TO TRUE
036000     END-IF
036100
036200     OPEN INPUT  RULE-FILE
036300     IF NOT SW-88-FS-REGLA-OK
036400        SET RET0-88-ERR-ARCHIVO        TO TRUE
036500     END-IF
036600
036700     OPEN INPUT  MEMBERSHIP-FILE
036800     IF NOT SW-88-FS-MIEMBRO-OK
036900        SET RET0-88-ERR-ARCHIVO        TO TRUE
037000     END-IF
037100
037200     OPEN OUTPUT MEMBERSHIP-REPORT
037300     IF NOT SW-88-FS-REPORTE-OK
037400        SET RET0-88-ERR-ARCHIVO        TO TRUE
037500     END-IF
037600
037700     IF RET0-88-OK
037800        PERFORM 1200-CARGA-MIEMBROS
037900           THRU 1200-CARGA-MIEMBROS-EXIT
038000
038100        CLOSE MEMBERSHIP-FILE
038200
038300        OPEN OUTPUT MEMBERSHIP-OUT
038400        IF NOT SW-88-FS-MIEMBOT-OK
038500           SET RET0-88-ERR-ARCHIVO     TO TRUE
038600        END-IF
038700     END-IF
038800
038900     IF RET0-88-OK
039000        IF EVL0-88-TODOS-LOS-GRUPOS
039100           MOVE 'N'                    TO SW-FIN-GRUPOS
039200           OPEN INPUT GROUP-FILE
039300           PERFORM 1300-LEE-GRUPO
039400              THRU 1300-LEE-GRUPO-EXIT
039500        ELSE
039600           PERFORM 1400-BUSCA-UN-GRUPO
039700              THRU 1400-BUSCA-UN-GRUPO-EXIT
039800        END-IF
039900     ELSE
040000        SET SW-88-FIN-GRUPOS           TO TRUE
040100     END-IF
040200     .
040300 1000-INICIO-EXIT.
040400     EXIT.
040500
040600*****************************************************************
040700*                      1100-ARMA-RUN-ID                          *
040800*****************************************************************
040900 1100-ARMA-RUN-ID.
041000*-----------------------------------------------------------------
041100     ACCEPT WS-FECHA-SISTEMA           FROM DATE YYYYMMDD
041200     ACCEPT WS-HORA-SISTEMA            FROM TIME
041300     MOVE WS-FECHA-SISTEMA             TO WS-RELOJ-ANIO           RGZ0099 
041400                                           WS-RELOJ-MES
041500                                           WS-RELOJ-DIA
041600     MOVE WS-HORA-SISTEMA (1:4)        TO WS-RELOJ-HHMM
041700     MOVE WS-RELOJ-DIA                 TO WS-RUN-ID (1:2)
041800     MOVE WS-RELOJ-MES                 TO WS-RUN-ID (3:2)
041900     MOVE WS-RELOJ-HHMM                TO WS-RUN-ID (5:4)
042000     .
042100 1100-ARMA-RUN-ID-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                    1200-CARGA-MIEMBROS                        *
042600*****************************************************************
042700 1200-CARGA-MIEMBROS.
042800*-----------------------------------------------------------------
042900     MOVE ZERO                         TO WS-CANT-MIEMBROS
043000                                           CN-MAX-MBR-ID
043100                                           CN-MIEMBROS-TRUNCADOS
043200     SET SW-88-FIN-MIEMBROS FALSE
043300     MOVE 'N'                          TO SW-FIN-MIEMBROS
043400
043500     READ MEMBERSHIP-FILE
043600         AT END
043700            SET SW-88-FIN-MIEMBROS     TO TRUE
043800     END-READ
043900
044000     PERFORM 1210-ACUMULA-MIEMBRO
044100        THRU 1210-ACUMULA-MIEMBRO-EXIT
044200        UNTIL SW-88-FIN-MIEMBROS
044300     .
044400 1200-CARGA-MIEMBROS-EXIT.
044500     EXIT.
044600
044700*****************************************************************
044800*                   1210-ACUMULA-MIEMBRO                        *
044900*****************************************************************
045000 1210-ACUMULA-MIEMBRO.
045100*-----------------------------------------------------------------
045200     IF WS-CANT-MIEMBROS LESS THAN 5000
045300        ADD 1                          TO WS-CANT-MIEMBROS
045400        SET WS-MIEMBRO-IDX             TO WS-CANT-MIEMBROS
045500        MOVE REG-MEMBERSHIP-IN
045600             TO WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
045700        SET WS-88-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX) TO TRUE
045800        IF MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
045900           GREATER THAN CN-MAX-MBR-ID
046000           MOVE MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
046100                TO CN-MAX-MBR-ID
046200        END-IF
046300     ELSE
046400        ADD 1                          TO CN-MIEMBROS-TRUNCADOS
046500     END-IF
046600
046700     READ MEMBERSHIP-FILE
046800         AT END
046900            SET SW-88-FIN-MIEMBROS     TO TRUE
047000     END-READ
047100     .
047200 1210-ACUMULA-MIEMBRO-EXIT.
047300     EXIT.
047400
047500*****************************************************************
047600*                      1300-LEE-GRUPO                           *
047700*****************************************************************
047800 1300-LEE-GRUPO.
047900*-----------------------------------------------------------------
048000     READ GROUP-FILE
048100         AT END
048200            SET SW-88-FIN-GRUPOS       TO TRUE
048300     END-READ
048400
048500     IF NOT SW-88-FIN-GRUPOS
048600        MOVE REG-GROUP-FILE            TO WS-GRUPO-ACTUAL
048700        PERFORM 1310-VERIFICA-DINAMICO
048800           THRU 1310-VERIFICA-DINAMICO-EXIT
048900        IF NOT SW-88-GRUPO-ES-DINAMICO
049000           PERFORM 1300-LEE-GRUPO
049100              THRU 1300-LEE-GRUPO-EXIT
049200        END-IF
049300     END-IF
049400     .
049500 1300-LEE-GRUPO-EXIT.
049600     EXIT.
049700
049800*****************************************************************
049900*                  1310-VERIFICA-DINAMICO                       *
050000*****************************************************************
050100 1310-VERIFICA-DINAMICO.
050200*-----------------------------------------------------------------
050300     MOVE GRP0-TYPE OF WS-GRUPO-ACTUAL TO WS-TIPO-GRUPO-MAYUS
050400     INSPECT WS-TIPO-GRUPO-MAYUS CONVERTING CT-MINUSCULAS
050500                                       TO CT-MAYUSCULAS
050600     IF WS-TIPO-GRUPO-MAYUS EQUAL CT-DYNAMIC
050700        SET SW-88-GRUPO-ES-DINAMICO    TO TRUE
050800     ELSE
050900        SET SW-88-GRUPO-ES-DINAMICO    TO FALSE
051000        MOVE 'N'                       TO SW-GRUPO-ES-DINAMICO
051100     END-IF
051200     .
051300 1310-VERIFICA-DINAMICO-EXIT.
051400     EXIT.
051500
051600*****************************************************************
051700*                 1400-BUSCA-UN-GRUPO                           *
051800*****************************************************************
051900 1400-BUSCA-UN-GRUPO.
052000*-----------------------------------------------------------------
052100     MOVE 'N'                          TO SW-GRUPO-ENCONTRADO
052200     MOVE EVL0-GRUPO-ID                TO WS-GRUPO-ID-BUSCADO
052300
052400     READ GROUP-FILE
052500         AT END
052600            SET SW-88-FIN-GRUPOS       TO TRUE
052700     END-READ
052800
052900     PERFORM 1410-COMPARA-GRUPO
053000        THRU 1410-COMPARA-GRUPO-EXIT
053100        UNTIL SW-88-FIN-GRUPOS
053200           OR SW-88-GRUPO-ENCONTRADO
053300
053400     IF SW-88-GRUPO-ENCONTRADO
053500        PERFORM 1310-VERIFICA-DINAMICO
053600           THRU 1310-VERIFICA-DINAMICO-EXIT
053700        IF NOT SW-88-GRUPO-ES-DINAMICO
053800           SET EVL0-88-GRUPO-INEXISTENTE TO TRUE
053900           SET SW-88-FIN-GRUPOS          TO TRUE
054000        END-IF
054100     ELSE
054200        SET EVL0-88-GRUPO-INEXISTENTE  TO TRUE
054300        SET SW-88-FIN-GRUPOS           TO TRUE
054400     END-IF
054500     .
054600 1400-BUSCA-UN-GRUPO-EXIT.
054700     EXIT.
054800
054900*****************************************************************
055000*                1410-COMPARA-GRUPO                             *
055100*****************************************************************
055200 1410-COMPARA-GRUPO.
055300*-----------------------------------------------------------------
055400     IF GRP0-ID OF REG-GROUP-FILE EQUAL WS-GRUPO-ID-BUSCADO
055500        MOVE REG-GROUP-FILE            TO WS-GRUPO-ACTUAL
055600        SET SW-88-GRUPO-ENCONTRADO     TO TRUE
055700     ELSE
055800        READ GROUP-FILE
055900            AT END
056000               SET SW-88-FIN-GRUPOS    TO TRUE
056100        END-READ
056200     END-IF
056300     .
056400 1410-COMPARA-GRUPO-EXIT.
056500     EXIT.
056600
056700*****************************************************************
056800*                           2000-PROCESO                        *
056900*****************************************************************
057000 2000-PROCESO.
057100*-----------------------------------------------------------------
057200     ADD 1                             TO CN-GRUPOS-EVALUADOS
057300     MOVE ZERO                         TO CN-ALTAS-GRUPO
057400                                           CN-BAJAS-GRUPO
057500                                           CN-EMPLEADOS-EVALUADOS LFN0158 
057600                                           CN-EMPLEADOS-COINCIDEN
057700
057800     PERFORM 2100-CARGA-REGLAS-GRUPO
057900        THRU 2100-CARGA-REGLAS-GRUPO-EXIT
058000
058100     PERFORM 2200-EVALUA-EMPLEADOS
058200        THRU 2200-EVALUA-EMPLEADOS-EXIT
058300
058400     PERFORM 2300-RECONCILIA-GRUPO
058500        THRU 2300-RECONCILIA-GRUPO-EXIT
058600
058700     PERFORM 2400-REPORTA-GRUPO
058800        THRU 2400-REPORTA-GRUPO-EXIT
058900
059000     ADD CN-ALTAS-GRUPO                TO CN-TOTAL-ALTAS
059100     ADD CN-BAJAS-GRUPO                TO CN-TOTAL-BAJAS
059200
059300     IF EVL0-88-TODOS-LOS-GRUPOS
059400        PERFORM 1300-LEE-GRUPO
059500           THRU 1300-LEE-GRUPO-EXIT
059600     ELSE
059700        SET SW-88-FIN-GRUPOS           TO TRUE
059800     END-IF
059900     .
060000 2000-PROCESO-EXIT.
060100     EXIT.
060200
060300*****************************************************************
060400*                2100-CARGA-REGLAS-GRUPO                        *
060500*****************************************************************
060600 2100-CARGA-REGLAS-GRUPO.
060700*-----------------------------------------------------------------
060800     MOVE ZERO                         TO RTB0-CANT-REGLAS
060900                                           CN-REGLAS-TRUNCADAS
061000
061100     CLOSE RULE-FILE
061200     OPEN INPUT RULE-FILE
061300
061400     READ RULE-FILE
061500         AT END
061600            SET SW-88-FIN-REGLAS       TO TRUE
061700     END-READ
061800
061900     PERFORM 2110-ACUMULA-REGLA
062000        THRU 2110-ACUMULA-REGLA-EXIT
062100        UNTIL SW-88-FIN-REGLAS
062200     .
062300 2100-CARGA-REGLAS-GRUPO-EXIT.
062400     EXIT.
062500
062600*****************************************************************
062700*                 2110-ACUMULA-REGLA                            *
062800*****************************************************************
062900 2110-ACUMULA-REGLA.
063000*-----------------------------------------------------------------
063100     IF RUL0-GROUP-ID OF REG-RULE-FILE
063200        EQUAL GRP0-ID OF WS-GRUPO-ACTUAL
063300        IF RTB0-CANT-REGLAS LESS THAN 400
063400           ADD 1                       TO RTB0-CANT-REGLAS
063500           SET RTB0-IDX                TO RTB0-CANT-REGLAS
063600           MOVE RUL0-ATTRIBUTE OF REG-RULE-FILE
063700                TO RTB0-ATTRIBUTE (RTB0-IDX)
063800           MOVE RUL0-OPERATION OF REG-RULE-FILE
063900                TO RTB0-OPERATION (RTB0-IDX)
064000           MOVE RUL0-VALUE OF REG-RULE-FILE
064100                TO RTB0-VALUE (RTB0-IDX)
064200        ELSE
064300           ADD 1                       TO CN-REGLAS-TRUNCADAS
064400        END-IF
064500     END-IF
064600
064700     READ RULE-FILE
064800         AT END
064900            SET SW-88-FIN-REGLAS       TO TRUE
065000     END-READ
065100     .
065200 2110-ACUMULA-REGLA-EXIT.
065300     EXIT.
065400
065500*****************************************************************
065600*               2200-EVALUA-EMPLEADOS                           *
065700*****************************************************************
065800 2200-EVALUA-EMPLEADOS.
065900*-----------------------------------------------------------------
066000     MOVE ZERO                         TO WS-CANT-MATCH
066100
066200     CLOSE EMPLOYEE-FILE
066300     OPEN INPUT EMPLOYEE-FILE
066400
066500     SET SW-88-FIN-EMPLEADOS           TO FALSE
066600     MOVE 'N'                          TO SW-FIN-EMPLEADOS
066700     READ EMPLOYEE-FILE
066800         AT END
066900            SET SW-88-FIN-EMPLEADOS    TO TRUE
067000     END-READ
067100
067200     PERFORM 2210-EVALUA-UN-EMPLEADO
067300        THRU 2210-EVALUA-UN-EMPLEADO-EXIT
067400        UNTIL SW-88-FIN-EMPLEADOS
067500     .
067600 2200-EVALUA-EMPLEADOS-EXIT.
067700     EXIT.
067800
067900*****************************************************************
068000*              2210-EVALUA-UN-EMPLEADO                          *
068100*****************************************************************
068200 2210-EVALUA-UN-EMPLEADO.
068300*-----------------------------------------------------------------
068400     ADD 1                             TO CN-EMPLEADOS-EVALUADOS
068500     MOVE REG-EMPLOYEE-FILE             TO WS-EMPLEADO-ACTUAL
068600
068700     CALL 'GM8RULE' USING WS-EMPLEADO-ACTUAL
068800                           WS-TABLA-REGLAS
068900                           SW-EMPLEADO-COINCIDE
069000
069100     IF SW-88-EMPLEADO-COINCIDE
069200        ADD 1                          TO CN-EMPLEADOS-COINCIDEN
069300        IF WS-CANT-MATCH LESS THAN 2000
069400           ADD 1                       TO WS-CANT-MATCH
069500           SET WS-MATCH-IDX            TO WS-CANT-MATCH
069600           MOVE EMP0-ID OF WS-EMPLEADO-ACTUAL
069700                TO WS-MATCH-EMP-ID (WS-MATCH-IDX)
069800           MOVE EMP0-NAME OF WS-EMPLEADO-ACTUAL
069900                TO WS-MATCH-EMP-NOMBRE (WS-MATCH-IDX)
070000           MOVE 'N'                    TO WS-MATCH-VISTO (WS-MATCH-IDX)
070100        END-IF
070200     END-IF
070300
070400     READ EMPLOYEE-FILE
070500         AT END
070600            SET SW-88-FIN-EMPLEADOS    TO TRUE
070700     END-READ
070800     .
070900 2210-EVALUA-UN-EMPLEADO-EXIT.
071000     EXIT.
071100
071200*****************************************************************
071300*               2300-RECONCILIA-GRUPO                           *
071400*****************************************************************
071500 2300-RECONCILIA-GRUPO.
071600*-----------------------------------------------------------------
071700*    PRIMERA PASADA: RECORRE LOS MIEMBROS APROBADOS ACTUALES DEL
071800*    GRUPO Y DA DE BAJA LOS QUE YA NO COINCIDEN; MARCA LOS QUE
071900*    SIGUEN COINCIDIENDO COMO VISTOS EN LA TABLA DE MATCH.
072000     MOVE ZERO                         TO WS-IDX-MIEMBRO
072100     PERFORM 2310-REVISA-MIEMBRO
072200        THRU 2310-REVISA-MIEMBRO-EXIT
072300        UNTIL WS-IDX-MIEMBRO NOT LESS THAN WS-CANT-MIEMBROS
072400
072500*    SEGUNDA PASADA: LOS EMPLEADOS QUE COINCIDEN Y NO FUERON
072600*    VISTOS COMO MIEMBROS APROBADOS SON ALTA NUEVA.
072700     MOVE ZERO                         TO WS-IDX-MATCH
072800     PERFORM 2330-AGREGA-MIEMBRO-NUEVO
072900        THRU 2330-AGREGA-MIEMBRO-NUEVO-EXIT
073000        UNTIL WS-IDX-MATCH NOT LESS THAN WS-CANT-MATCH
073100     .
073200 2300-RECONCILIA-GRUPO-EXIT.
073300     EXIT.
073400
073500*****************************************************************
073600*                2310-REVISA-MIEMBRO                            *
073700*****************************************************************
073800 2310-REVISA-MIEMBRO.
073900*-----------------------------------------------------------------
074000     ADD 1                             TO WS-IDX-MIEMBRO
074100     SET WS-MIEMBRO-IDX                TO WS-IDX-MIEMBRO
074200
074300     IF WS-88-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX)
074400        AND MBR0-GROUP-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
074500            EQUAL GRP0-ID OF WS-GRUPO-ACTUAL
074600        AND MBR0-88-APPROVED OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
074700        PERFORM 2320-BUSCA-EN-MATCH
074800           THRU 2320-BUSCA-EN-MATCH-EXIT
074900        IF SW-88-MIEMBRO-YA-ESTABA
075000           SET WS-88-MATCH-VISTO (WS-POS-MIEMBRO-ENCONTRADO)
075100               TO TRUE
075200        ELSE
075300           SET WS-88-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX) TO FALSE
075400           MOVE 'N' TO WS-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX)
075500           ADD 1                       TO CN-BAJAS-GRUPO
075600           MOVE 'REMOVED'              TO LD-ACCION
075700           MOVE MBR0-EMPLOYEE-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
075800                TO LD-EMP-ID
075900           PERFORM 2340-BUSCA-NOMBRE-EMPLEADO
076000              THRU 2340-BUSCA-NOMBRE-EMPLEADO-EXIT
076100           WRITE REG-MEMBERSHIP-REPORT FROM WS-LINEA-DETALLE
076200        END-IF
076300     END-IF
076400     .
076500 2310-REVISA-MIEMBRO-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900*                2320-BUSCA-EN-MATCH                            *
077000*****************************************************************
077100 2320-BUSCA-EN-MATCH.
077200*-----------------------------------------------------------------
077300     MOVE 'N'                          TO SW-MIEMBRO-YA-ESTABA
077400     MOVE ZERO                         TO WS-POS-MIEMBRO-ENCONTRADO
077500
077600     SET WS-MATCH-IDX                  TO 1
077700     PERFORM 2321-COMPARA-MATCH
077800        THRU 2321-COMPARA-MATCH-EXIT
077900        UNTIL WS-MATCH-IDX GREATER WS-CANT-MATCH
078000           OR SW-88-MIEMBRO-YA-ESTABA
078100     .
078200 2320-BUSCA-EN-MATCH-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600*               2321-COMPARA-MATCH                              *
078700*****************************************************************
078800 2321-COMPARA-MATCH.
078900*-----------------------------------------------------------------
079000     IF WS-MATCH-EMP-ID (WS-MATCH-IDX)
079100        EQUAL MBR0-EMPLOYEE-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
079200        SET SW-88-MIEMBRO-YA-ESTABA    TO TRUE
079300        SET WS-POS-MIEMBRO-ENCONTRADO  TO WS-MATCH-IDX
079400     ELSE
079500        SET WS-MATCH-IDX               UP BY 1
079600     END-IF
079700     .
079800 2321-COMPARA-MATCH-EXIT.
079900     EXIT.
080000
080100*****************************************************************
080200*            2330-AGREGA-MIEMBRO-NUEVO                          *
080300*****************************************************************
080400 2330-AGREGA-MIEMBRO-NUEVO.
080500*-----------------------------------------------------------------
080600     ADD 1                             TO WS-IDX-MATCH
080700     SET WS-MATCH-IDX                  TO WS-IDX-MATCH
080800
080900     IF NOT WS-88-MATCH-VISTO (WS-MATCH-IDX)
081000        IF WS-CANT-MIEMBROS LESS THAN 5000
081100           ADD 1                       TO WS-CANT-MIEMBROS
081200           SET WS-MIEMBRO-IDX          TO WS-CANT-MIEMBROS
081300           ADD 1                       TO CN-MAX-MBR-ID
081400           MOVE CN-MAX-MBR-ID
081500                TO MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
081600           MOVE WS-MATCH-EMP-ID (WS-MATCH-IDX)
081700                TO MBR0-EMPLOYEE-ID OF
081800                   WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
081900           MOVE GRP0-ID OF WS-GRUPO-ACTUAL
082000                TO MBR0-GROUP-ID OF
082100                   WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
082200           SET MBR0-88-APPROVED OF
082300               WS-MIEMBRO-REG (WS-MIEMBRO-IDX)  TO TRUE
082400           MOVE SPACES
082500                TO MBR0-REQUESTED-BY OF
082600                   WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
082700                   MBR0-REVIEWED-BY OF
082800                   WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
082900           SET WS-88-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX) TO TRUE
083000
083100           ADD 1                       TO CN-ALTAS-GRUPO
083200           MOVE 'ADDED'                TO LD-ACCION
083300           MOVE WS-MATCH-EMP-ID (WS-MATCH-IDX) TO LD-EMP-ID
083400           MOVE WS-MATCH-EMP-NOMBRE (WS-MATCH-IDX) TO LD-EMP-NOMBRE
083500           WRITE REG-MEMBERSHIP-REPORT FROM WS-LINEA-DETALLE
083600        ELSE
083700           ADD 1                       TO CN-MIEMBROS-TRUNCADOS
083800        END-IF
083900     END-IF
084000     .
084100 2330-AGREGA-MIEMBRO-NUEVO-EXIT.
084200     EXIT.
084300
084400*****************************************************************
084500*           2340-BUSCA-NOMBRE-EMPLEADO                          *
084600*****************************************************************
084700 2340-BUSCA-NOMBRE-EMPLEADO.
084800*-----------------------------------------------------------------
084900     MOVE SPACES                       TO LD-EMP-NOMBRE
085000     SET WS-MATCH-IDX                  TO 1
085100     PERFORM 2341-COMPARA-NOMBRE
085200        THRU 2341-COMPARA-NOMBRE-EXIT
085300        UNTIL WS-MATCH-IDX GREATER WS-CANT-MATCH
085400           OR LD-EMP-NOMBRE NOT EQUAL SPACES
085500     .
085600 2340-BUSCA-NOMBRE-EMPLEADO-EXIT.
085700     EXIT.
085800
085900*****************************************************************
086000*              2341-COMPARA-NOMBRE                              *
086100*****************************************************************
086200 2341-COMPARA-NOMBRE.
086300*-----------------------------------------------------------------
086400     IF WS-MATCH-EMP-ID (WS-MATCH-IDX) EQUAL LD-EMP-ID
086500        MOVE WS-MATCH-EMP-NOMBRE (WS-MATCH-IDX) TO LD-EMP-NOMBRE
086600     ELSE
086700        SET WS-MATCH-IDX               UP BY 1
086800     END-IF
086900     .
087000 2341-COMPARA-NOMBRE-EXIT.
087100     EXIT.
087200
087300*****************************************************************
087400*                2400-REPORTA-GRUPO                             *
087500*****************************************************************
087600 2400-REPORTA-GRUPO.
087700*-----------------------------------------------------------------
087800     MOVE SPACES                       TO WS-LINEA-ENCABEZADO
087900     MOVE GRP0-ID OF WS-GRUPO-ACTUAL    TO LE-GRUPO-ID
088000     MOVE GRP0-NAME OF WS-GRUPO-ACTUAL  TO LE-GRUPO-NOMBRE
088100     MOVE WS-RUN-ID                     TO LE-RUN-ID
088200     WRITE REG-MEMBERSHIP-REPORT FROM WS-LINEA-ENCABEZADO
088300
088400     MOVE SPACES                       TO WS-LINEA-TOTALES
088500     MOVE CN-ALTAS-GRUPO                TO LT-ALTAS
088600     MOVE CN-BAJAS-GRUPO                TO LT-BAJAS
088700     MOVE CN-EMPLEADOS-EVALUADOS        TO LT-EVALUADOS
088800     MOVE CN-EMPLEADOS-COINCIDEN        TO LT-MATCH
088900     WRITE REG-MEMBERSHIP-REPORT FROM WS-LINEA-TOTALES
089000     .
089100 2400-REPORTA-GRUPO-EXIT.
089200     EXIT.
089300
089400*****************************************************************
089500*                           3000-FIN                            *
089600*****************************************************************
089700 3000-FIN.
089800*-----------------------------------------------------------------
089900     IF RET0-88-OK
090000        PERFORM 3100-GRABA-MIEMBROS
090100           THRU 3100-GRABA-MIEMBROS-EXIT
090200        PERFORM 3200-REPORTA-RESUMEN
090300           THRU 3200-REPORTA-RESUMEN-EXIT
090400        CLOSE EMPLOYEE-FILE GROUP-FILE RULE-FILE
090500              MEMBERSHIP-OUT MEMBERSHIP-REPORT
090600     END-IF
090700
090800     MOVE CN-GRUPOS-EVALUADOS          TO EVL0-GRUPOS-EVALUADOS
090900     MOVE CN-TOTAL-ALTAS               TO EVL0-TOTAL-ALTAS
091000     MOVE CN-TOTAL-BAJAS               TO EVL0-TOTAL-BAJAS
091100     .
091200 3000-FIN-EXIT.
091300     EXIT.
091400
091500*****************************************************************
091600*               3100-GRABA-MIEMBROS                             *
091700*****************************************************************
091800 3100-GRABA-MIEMBROS.
091900*-----------------------------------------------------------------
092000     MOVE ZERO                         TO WS-IDX-MIEMBRO
092100     PERFORM 3110-GRABA-UN-MIEMBRO
092200        THRU 3110-GRABA-UN-MIEMBRO-EXIT
092300        UNTIL WS-IDX-MIEMBRO NOT LESS THAN WS-CANT-MIEMBROS
092400     .
092500 3100-GRABA-MIEMBROS-EXIT.
092600     EXIT.
092700
092800*****************************************************************
092900*              3110-GRABA-UN-MIEMBRO                            *
093000*****************************************************************
093100 3110-GRABA-UN-MIEMBRO.
093200*-----------------------------------------------------------------
093300     ADD 1                             TO WS-IDX-MIEMBRO
093400     SET WS-MIEMBRO-IDX                TO WS-IDX-MIEMBRO
093500
093600     IF WS-88-MIEMBRO-ACTIVO-TB (WS-MIEMBRO-IDX)
093700        MOVE WS-MIEMBRO-REG (WS-MIEMBRO-IDX) TO REG-MEMBERSHIP-OUT
093800        WRITE REG-MEMBERSHIP-OUT
093900     END-IF
094000     .
094100 3110-GRABA-UN-MIEMBRO-EXIT.
094200     EXIT.
094300
094400*****************************************************************
094500*              3200-REPORTA-RESUMEN                             *
094600*****************************************************************
094700 3200-REPORTA-RESUMEN.
094800*-----------------------------------------------------------------
094900     MOVE SPACES                       TO WS-LINEA-RESUMEN
095000     MOVE CN-GRUPOS-EVALUADOS           TO LR-GRUPOS
095100     MOVE CN-TOTAL-ALTAS                TO LR-ALTAS
095200     MOVE CN-TOTAL-BAJAS                TO LR-BAJAS
095300     WRITE REG-MEMBERSHIP-REPORT FROM WS-LINEA-RESUMEN
095400     .
095500 3200-REPORTA-RESUMEN-EXIT.
095600     EXIT.
095700******************************************************************
095800******************************************************************
