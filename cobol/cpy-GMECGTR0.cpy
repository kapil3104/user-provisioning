000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECGTR0                                  *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE GRP-TRAN-FILE, EL ARCHIVO DE           *
000600*               TRANSACCIONES DE MANTENIMIENTO DE GRUPOS Y SU    *
000700*               REGLAMENTO. CADA GRUPO VIENE PRECEDIDO POR UN    *
000800*               REGISTRO CABECERA (GTR0-TIPO-REG = 'G') SEGUIDO  *
000900*               DE CERO O MAS REGISTROS DETALLE DE REGLA         *
001000*               (GTR0-TIPO-REG = 'R') HASTA LA PROXIMA CABECERA  *
001100*               O FIN DE ARCHIVO. GM3GRPM REEMPLAZA EL           *
001200*               REGLAMENTO COMPLETO DEL GRUPO CON LOS DETALLES   *
001300*               RECIBIDOS.                                       *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600*                                                                *
001700*           LONGITUD : 202 POSICIONES.                          *
001800*           PREFIJO  : GTR0.                                    *
001900*                                                                *
002000* 17/02/2024 RGZ  TKT-GM-0150  VERSION INICIAL.                  *
002100* 09/06/2024 RGZ  TKT-GM-0151  GTR0-DATOS SE AMPLIA DE 83 A 199   *
002200*                 POSICIONES PARA QUE LA CABECERA DE GRUPO       *
002300*                 ALCANCE A LLEVAR GRP-DESCRIPTION.               *
002400******************************************************************
002500
002600     05  GMECGTR0.
002700         10  GTR0-TIPO-REG                PIC X(01).
002800             88  GTR0-88-GRUPO             VALUE 'G'.
002900             88  GTR0-88-REGLA             VALUE 'R'.
003000         10  GTR0-ACCION                   PIC X(01).
003100             88  GTR0-88-ALTA              VALUE 'A'.
003200             88  GTR0-88-CAMBIO            VALUE 'C'.
003300             88  GTR0-88-BAJA              VALUE 'D'.
003400         10  GTR0-DATOS                    PIC X(199).            RGZ0151 
003500         10  FILLER                        PIC X(01).
003600******************************************************************
003700* GTR0-DATOS SE REDEFINE EN EL PROGRAMA SEGUN GTR0-TIPO-REG:     *
003800* CABECERA DE GRUPO (GRP-ID+GRP-NAME+GRP-TYPE+GRP-DESCRIPTION,   *
003900* 199 POSICIONES EXACTAS) O DETALLE DE REGLA (RULE-ID+            *
004000* RULE-GROUP-ID+RULE-ATTRIBUTE+RULE-OPERATION+RULE-VALUE, 83     *
004100* POSICIONES MAS RELLENO HASTA 199).                              *
004200******************************************************************
