000100*****************************************************************
000200* Program name:    GM2ASGN.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Asignacion de grupos dinamicos para UN SOLO EMPLEADO, nuevo o *
000600* modificado. Recorre GROUP-FILE buscando los grupos con       *
000700* GRP0-TYPE = DYNAMIC, les carga el reglamento desde RULE-FILE  *
000800* y llama a GM8RULE contra el empleado recibido. Por cada grupo*
000900* que matchea agrega una membresia Approved a MEMBERSHIP-FILE. *
001000* Lo llama GM4EMPM al dar de alta o modificar un empleado.      *
001100*                                                               *
001200* Maintenence Log                                               *
001300* Date       Author        Maintenance Requirement.             *
001400* ---------- ------------  -------------------------------------*
001500* 17/02/2024 RGZ           Initial Version. TKT-GM-0101.        *
001600* 09/06/2024 RGZ           Se agrega LK-GRUPOS-ASIGNADOS para   *
001700*                          el log de GM4EMPM. TKT-GM-0141.      *
001800* 14/03/2025 MFI           Se agrega contador de miembros       *
001900*                          truncados, igual que en GM1EVAL.     *
002000*                          TKT-GM-0171.                         *
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  GM2ASGN.
002800 AUTHOR. RAMIRO GUZMAN.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 17/02/2024.
003100 DATE-COMPILED. 17/02/2024.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM
004300        UPSI-0 IS SW-UPSI-01.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT GROUP-FILE      ASSIGN   TO GROUPFL
004800                             FILE STATUS IS SW-FS-GRUPO.
004900     SELECT RULE-FILE       ASSIGN   TO RULEFL
005000                             FILE STATUS IS SW-FS-REGLA.
005100     SELECT MEMBERSHIP-FILE ASSIGN   TO MEMBERFL
005200                             FILE STATUS IS SW-FS-MIEMBRO.
005300     SELECT MEMBERSHIP-OUT  ASSIGN   TO MEMBEROT
005400                             FILE STATUS IS SW-FS-MIEMBOT.
005500
005600*****************************************************************
005700*                                                               *
005800*                      D A T A   D I V I S I O N                *
005900*                                                               *
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  GROUP-FILE
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 200 CHARACTERS.
006700 01  REG-GROUP-FILE.
006800     COPY GMECGRP0.
006900
007000 FD  RULE-FILE
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 84 CHARACTERS.
007300 01  REG-RULE-FILE.
007400     COPY GMECRUL0.
007500
007600 FD  MEMBERSHIP-FILE
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 173 CHARACTERS.
007900 01  REG-MEMBERSHIP-IN.
008000     COPY GMECMBR0.
008100
008200 FD  MEMBERSHIP-OUT
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 173 CHARACTERS.
008500 01  REG-MEMBERSHIP-OUT.
008600     COPY GMECMBR0.
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  CT-CONSTANTES.
009100     05 CT-DYNAMIC                     PIC X(10) VALUE
009200        'DYNAMIC   '.
009300     05 CT-MAYUSCULAS                  PIC X(26) VALUE
009400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009500     05 CT-MINUSCULAS                  PIC X(26) VALUE
009600        'abcdefghijklmnopqrstuvwxyz'.
009700
009800 01  CN-CONTADORES.
009900     05 CN-MAX-MBR-ID                  PIC 9(09) COMP.
010000     05 CN-MIEMBROS-TRUNCADOS          PIC 9(05) COMP.
010100     05 CN-REGLAS-TRUNCADAS            PIC 9(04) COMP.
010200
010300 01  SW-SWITCHES.
010400     05 SW-FS-GRUPO                    PIC X(02) VALUE SPACE.
010500        88 SW-88-FS-GRUPO-OK                     VALUE '00'.
010600     05 SW-FS-REGLA                    PIC X(02) VALUE SPACE.
010700        88 SW-88-FS-REGLA-OK                     VALUE '00'.
010800     05 SW-FS-MIEMBRO                  PIC X(02) VALUE SPACE.
010900        88 SW-88-FS-MIEMBRO-OK                   VALUE '00'.
011000     05 SW-FS-MIEMBOT                  PIC X(02) VALUE SPACE.
011100        88 SW-88-FS-MIEMBOT-OK                   VALUE '00'.
011200     05 SW-FIN-GRUPOS                  PIC X(01) VALUE 'N'.
011300        88 SW-88-FIN-GRUPOS                      VALUE 'S'.
011400     05 SW-FIN-REGLAS                  PIC X(01) VALUE 'N'.
011500        88 SW-88-FIN-REGLAS                      VALUE 'S'.
011600     05 SW-FIN-MIEMBROS                PIC X(01) VALUE 'N'.
011700        88 SW-88-FIN-MIEMBROS                    VALUE 'S'.
011800     05 SW-GRUPO-ES-DINAMICO           PIC X(01) VALUE 'N'.
011900        88 SW-88-GRUPO-ES-DINAMICO               VALUE 'S'.
012000     05 SW-EMPLEADO-COINCIDE           PIC X(01) VALUE 'N'.
012100        88 SW-88-EMPLEADO-COINCIDE                VALUE 'S'.
012200     05 SW-UPSI-TRAZA                  PIC X(01) VALUE 'N'.
012300
012400 01  WS-VARIABLES.
012500     05 WS-TIPO-GRUPO-MAYUS            PIC X(10).
012600
012700 01  WS-TABLA-REGLAS.
012800     COPY GMECRTB0.
012900
013000*  REDEFINES: permite direccionar la misma tabla de reglas como
013100*  un solo bloque de caracteres cuando hay que limpiarla entera.
013200 01  WS-TABLA-REGLAS-BLOQUE REDEFINES WS-TABLA-REGLAS
013300                            PIC X(20004).
013400
013500 01  WS-TABLA-MIEMBROS.
013600     05 WS-CANT-MIEMBROS               PIC 9(05) COMP.
013700     05 WS-MIEMBRO-ELEM OCCURS 5000 TIMES
013800                 INDEXED BY WS-MIEMBRO-IDX.
013900        10 WS-MIEMBRO-REG.
014000           COPY GMECMBR0.
014100     05 FILLER                         PIC X(03).
014200
014300*  REDEFINES: permite limpiar la tabla de miembros de un solo
014400*  MOVE en vez de un INITIALIZE elemento por elemento.
014500 01  WS-TABLA-MIEMBROS-BLOQUE REDEFINES WS-TABLA-MIEMBROS
014600                              PIC X(865007).
014700
014800 01  WS-IDX-MIEMBRO                    PIC 9(05) COMP.
014900
015000 LINKAGE SECTION.
015100
015200 01  LK-EMPLEADO.
015300     COPY GMECEMP0.
015400
015500*  REDEFINES: vista de bloque del empleado recibido, para el
015600*  caso en que GM4EMPM lo pase ya armado desde su propio buffer.
015700 01  LK-EMPLEADO-BLOQUE REDEFINES LK-EMPLEADO
015800                         PIC X(235).
015900
016000 01  LK-GRUPOS-ASIGNADOS               PIC 9(05) COMP.            RGZ0141 
016100
016200 01  LK-AREA-RETORNO.
016300     COPY GMECRET0.
016400
016500*****************************************************************
016600*                                                               *
016700*              P R O C E D U R E   D I V I S I O N              *
016800*                                                               *
016900*****************************************************************
017000 PROCEDURE DIVISION USING LK-EMPLEADO LK-GRUPOS-ASIGNADOS
017100                           LK-AREA-RETORNO.
017200*****************************************************************
017300*                        0000-MAINLINE                          *
017400*****************************************************************
017500 0000-MAINLINE.
017600*-----------------------------------------------------------------
017700     PERFORM 1000-INICIO
017800        THRU 1000-INICIO-EXIT
017900
018000     IF RET0-88-OK
018100        PERFORM 2000-PROCESO
018200           THRU 2000-PROCESO-EXIT
018300           UNTIL SW-88-FIN-GRUPOS
018400
018500        PERFORM 3000-FIN
018600           THRU 3000-FIN-EXIT
018700     END-IF
018800     .
018900     GOBACK.
019000
019100*****************************************************************
019200*                           1000-INICIO                         *
019300*****************************************************************
019400 1000-INICIO.
019500*-----------------------------------------------------------------
019600     SET RET0-88-OK                    TO TRUE
019700     MOVE ZERO                         TO LK-GRUPOS-ASIGNADOS     RGZ0141 
019800
019900     OPEN INPUT  GROUP-FILE
020000     IF NOT SW-88-FS-GRUPO-OK
020100        SET RET0-88-ERR-ARCHIVO         TO TRUE
020200     END-IF
020300
020400     OPEN INPUT  RULE-FILE
020500     IF NOT SW-88-FS-REGLA-OK
020600        SET RET0-88-ERR-ARCHIVO         TO TRUE
020700     END-IF
020800
020900     OPEN INPUT  MEMBERSHIP-FILE
021000     IF NOT SW-88-FS-MIEMBRO-OK
021100        SET RET0-88-ERR-ARCHIVO         TO TRUE
021200     END-IF
021300
021400     IF RET0-88-OK
021500        PERFORM 1100-CARGA-MIEMBROS
021600           THRU 1100-CARGA-MIEMBROS-EXIT
021700        CLOSE MEMBERSHIP-FILE
021800
021900        READ GROUP-FILE
022000            AT END
022100               SET SW-88-FIN-GRUPOS     TO TRUE
022200        END-READ
022300     ELSE
022400        SET SW-88-FIN-GRUPOS            TO TRUE
022500     END-IF
022600     .
022700 1000-INICIO-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100*                    1100-CARGA-MIEMBROS                        *
023200*****************************************************************
023300 1100-CARGA-MIEMBROS.
023400*-----------------------------------------------------------------
023500     MOVE ZERO                         TO WS-CANT-MIEMBROS
023600                                           CN-MAX-MBR-ID
023700                                           CN-MIEMBROS-TRUNCADOS
023800
023900     READ MEMBERSHIP-FILE
024000         AT END
024100            SET SW-88-FIN-MIEMBROS      TO TRUE
024200     END-READ
024300
024400     PERFORM 1110-ACUMULA-MIEMBRO
024500        THRU 1110-ACUMULA-MIEMBRO-EXIT
024600        UNTIL SW-88-FIN-MIEMBROS
024700     .
024800 1100-CARGA-MIEMBROS-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200*                   1110-ACUMULA-MIEMBRO                        *
025300*****************************************************************
025400 1110-ACUMULA-MIEMBRO.
025500*-----------------------------------------------------------------
025600     IF WS-CANT-MIEMBROS LESS THAN 5000
025700        ADD 1                          TO WS-CANT-MIEMBROS
025800        SET WS-MIEMBRO-IDX             TO WS-CANT-MIEMBROS
025900        MOVE REG-MEMBERSHIP-IN
026000             TO WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
026100        IF MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
026200           GREATER THAN CN-MAX-MBR-ID
026300           MOVE MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
026400                TO CN-MAX-MBR-ID
026500        END-IF
026600     ELSE
026700        ADD 1                          TO CN-MIEMBROS-TRUNCADOS   MFI0171 
026800     END-IF
026900
027000     READ MEMBERSHIP-FILE
027100         AT END
027200            SET SW-88-FIN-MIEMBROS      TO TRUE
027300     END-READ
027400     .
027500 1110-ACUMULA-MIEMBRO-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*                           2000-PROCESO                        *
028000*****************************************************************
028100 2000-PROCESO.
028200*-----------------------------------------------------------------
028300     MOVE GRP0-TYPE OF REG-GROUP-FILE  TO WS-TIPO-GRUPO-MAYUS
028400     INSPECT WS-TIPO-GRUPO-MAYUS CONVERTING CT-MINUSCULAS
028500                                       TO CT-MAYUSCULAS
028600
028700     IF WS-TIPO-GRUPO-MAYUS EQUAL CT-DYNAMIC
028800        PERFORM 2100-CARGA-REGLAS-GRUPO
028900           THRU 2100-CARGA-REGLAS-GRUPO-EXIT
029000
029100        CALL 'GM8RULE' USING LK-EMPLEADO
029200                              WS-TABLA-REGLAS
029300                              SW-EMPLEADO-COINCIDE
029400
029500        IF SW-88-EMPLEADO-COINCIDE
029600           PERFORM 2200-AGREGA-MIEMBRO
029700              THRU 2200-AGREGA-MIEMBRO-EXIT
029800        END-IF
029900     END-IF
030000
030100     READ GROUP-FILE
030200         AT END
030300            SET SW-88-FIN-GRUPOS        TO TRUE
030400     END-READ
030500     .
030600 2000-PROCESO-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000*                2100-CARGA-REGLAS-GRUPO                        *
031100*****************************************************************
031200 2100-CARGA-REGLAS-GRUPO.
031300*-----------------------------------------------------------------
031400     MOVE ZERO                         TO RTB0-CANT-REGLAS
031500                                           CN-REGLAS-TRUNCADAS
031600     CLOSE RULE-FILE
031700     OPEN INPUT RULE-FILE
031800     SET SW-88-FIN-REGLAS FALSE
031900     MOVE 'N'                          TO SW-FIN-REGLAS
032000
032100     READ RULE-FILE
032200         AT END
032300            SET SW-88-FIN-REGLAS        TO TRUE
032400     END-READ
032500
032600     PERFORM 2110-ACUMULA-REGLA
032700        THRU 2110-ACUMULA-REGLA-EXIT
032800        UNTIL SW-88-FIN-REGLAS
032900     .
033000 2100-CARGA-REGLAS-GRUPO-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400*                 2110-ACUMULA-REGLA                            *
033500*****************************************************************
033600 2110-ACUMULA-REGLA.
033700*-----------------------------------------------------------------
033800     IF RUL0-GROUP-ID OF REG-RULE-FILE
033900        EQUAL GRP0-ID OF REG-GROUP-FILE
034000        IF RTB0-CANT-REGLAS LESS THAN 400
034100           ADD 1                        TO RTB0-CANT-REGLAS
034200           SET RTB0-IDX                 TO RTB0-CANT-REGLAS
034300           MOVE RUL0-ATTRIBUTE OF REG-RULE-FILE
034400                TO RTB0-ATTRIBUTE (RTB0-IDX)
034500           MOVE RUL0-OPERATION OF REG-RULE-FILE
034600                TO RTB0-OPERATION (RTB0-IDX)
034700           MOVE RUL0-VALUE OF REG-RULE-FILE
034800                TO RTB0-VALUE (RTB0-IDX)
034900        ELSE
035000           ADD 1                        TO CN-REGLAS-TRUNCADAS    MFI0171 
035100        END-IF
035200     END-IF
035300
035400     READ RULE-FILE
035500         AT END
035600            SET SW-88-FIN-REGLAS         TO TRUE
035700     END-READ
035800     .
035900 2110-ACUMULA-REGLA-EXIT.
036000     EXIT.
036100
036200*****************************************************************
036300*                   2200-AGREGA-MIEMBRO                         *
036400*****************************************************************
036500 2200-AGREGA-MIEMBRO.
036600*-----------------------------------------------------------------
036700     IF WS-CANT-MIEMBROS LESS THAN 5000
036800        ADD 1                           TO WS-CANT-MIEMBROS
036900        SET WS-MIEMBRO-IDX              TO WS-CANT-MIEMBROS
037000        ADD 1                           TO CN-MAX-MBR-ID
037100        MOVE CN-MAX-MBR-ID
037200             TO MBR0-ID OF WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
037300        MOVE EMP0-ID OF LK-EMPLEADO
037400             TO MBR0-EMPLOYEE-ID OF
037500                WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
037600        MOVE GRP0-ID OF REG-GROUP-FILE
037700             TO MBR0-GROUP-ID OF
037800                WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
037900        SET MBR0-88-APPROVED OF
038000            WS-MIEMBRO-REG (WS-MIEMBRO-IDX)  TO TRUE
038100        MOVE SPACES
038200             TO MBR0-REQUESTED-BY OF
038300                WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
038400                MBR0-REVIEWED-BY OF
038500                WS-MIEMBRO-REG (WS-MIEMBRO-IDX)
038600        ADD 1                           TO LK-GRUPOS-ASIGNADOS
038700     ELSE
038800        ADD 1                           TO CN-MIEMBROS-TRUNCADOS  MFI0171 
038900     END-IF
039000     .
039100 2200-AGREGA-MIEMBRO-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*                           3000-FIN                            *
039600*****************************************************************
039700 3000-FIN.
039800*-----------------------------------------------------------------
039900     CLOSE GROUP-FILE RULE-FILE
040000
040100     IF LK-GRUPOS-ASIGNADOS GREATER THAN ZERO
040200        OPEN OUTPUT MEMBERSHIP-OUT
040300        IF NOT SW-88-FS-MIEMBOT-OK
040400           SET RET0-88-ERR-ARCHIVO      TO TRUE
040500        ELSE
040600           MOVE ZERO                    TO WS-IDX-MIEMBRO
040700           PERFORM 3100-GRABA-UN-MIEMBRO
040800              THRU 3100-GRABA-UN-MIEMBRO-EXIT
040900              UNTIL WS-IDX-MIEMBRO NOT LESS THAN
041000                    WS-CANT-MIEMBROS
041100           CLOSE MEMBERSHIP-OUT
041200        END-IF
041300     END-IF
041400     .
041500 3000-FIN-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900*               3100-GRABA-UN-MIEMBRO                           *
042000*****************************************************************
042100 3100-GRABA-UN-MIEMBRO.
042200*-----------------------------------------------------------------
042300     ADD 1                              TO WS-IDX-MIEMBRO
042400     SET WS-MIEMBRO-IDX                 TO WS-IDX-MIEMBRO
042500     MOVE WS-MIEMBRO-REG (WS-MIEMBRO-IDX) TO REG-MEMBERSHIP-OUT
042600     WRITE REG-MEMBERSHIP-OUT
042700     .
042800 3100-GRABA-UN-MIEMBRO-EXIT.
042900     EXIT.
043000******************************************************************
043100******************************************************************
