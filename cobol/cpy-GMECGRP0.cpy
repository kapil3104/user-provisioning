000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECGRP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE GRUPO (GROUP-FILE).      *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 200 POSICIONES.                          *
001000*           PREFIJO  : GRP0.                                    *
001100*                                                                *
001200* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001300******************************************************************
001400
001500     05  GMECGRP0.
001600         10  GRP0-ID                      PIC 9(09).
001700         10  GRP0-NAME                    PIC X(60).
001800         10  GRP0-TYPE                    PIC X(10).
001900         10  GRP0-DESCRIPTION             PIC X(120).
002000         10  FILLER                       PIC X(01).
002100******************************************************************
002200* GRP0-TYPE SE COMPARA SIEMPRE EN FORMA NO SENSIBLE A MAYUSCULAS *
002300* CONTRA EL LITERAL 'DYNAMIC' (VER 2100-VALIDA-DYNAMIC).         *
002400******************************************************************
