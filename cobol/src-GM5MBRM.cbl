000100*****************************************************************
000200* Program name:    GM5MBRM.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* MembershipService / MembershipRequestService (porcion batch). *
000600* Lee MBR-TRAN-FILE, una transaccion de alta, aprobacion,        *
000700* rechazo o baja de membresia por registro, y aplica la maquina *
000800* de estados Pending -> Approved/Denied contra MEMBERSHIP-FILE. *
000900*                                                               *
001000* Maintenence Log                                               *
001100* Date       Author        Maintenance Requirement.             *
001200* ---------- ------------  -------------------------------------*
001300* 17/02/2024 RGZ           Initial Version. TKT-GM-0170.        *
001400* 09/06/2024 RGZ           Se agrega MBR-CTL-FILE para asignar   *
001500*                          el proximo MBR-ID en las altas en     *
001600*                          vez de recibirlo en la transaccion.   *
001700*                          TKT-GM-0171.                         *
001800* 19/11/1999 RGZ           Y2K: WS-CANT-MEMBRESIAS pasa a COMP   *
001900*                          de 5 digitos en vez de 4.             *
002000*                          TKT-GM-0098.                         *
002100* 02/02/2025 MFI           Se agrega el DISPLAY de resumen por   *
002200*                          tipo de transaccion aplicada.         *
002300*                          TKT-GM-0174.                         *
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  GM5MBRM.
003100 AUTHOR. RAMIRO GUZMAN.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. 17/02/2024.
003400 DATE-COMPILED. 17/02/2024.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500        C01 IS TOP-OF-FORM
004600        UPSI-0 IS SW-UPSI-01.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT MBR-TRAN-FILE  ASSIGN     TO MBRTRAN
005100                            FILE STATUS IS SW-FS-TRANMBR.
005200     SELECT MEMBERSHIP-FILE ASSIGN    TO MEMBERFL
005300                            FILE STATUS IS SW-FS-MEMBRESIA.
005400     SELECT MEMBERSHIP-OUT ASSIGN     TO MEMBEROT
005500                            FILE STATUS IS SW-FS-MEMBROT.
005600     SELECT MBR-CTL-FILE   ASSIGN     TO MBRCTL
005700                            FILE STATUS IS SW-FS-MBRCTL.
005800
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  MBR-TRAN-FILE
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 164 CHARACTERS.
007000 01  REG-MBR-TRAN-FILE.
007100     COPY GMECMTR0.
007200
007300 FD  MEMBERSHIP-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 173 CHARACTERS.
007600 01  REG-MEMBERSHIP-FILE.
007700     COPY GMECMBR0.
007800
007900 FD  MEMBERSHIP-OUT
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 173 CHARACTERS.
008200 01  REG-MEMBERSHIP-OUT.
008300     COPY GMECMBR0.
008400
008500 FD  MBR-CTL-FILE
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 10 CHARACTERS.
008800 01  REG-MBR-CTL-FILE.
008900     COPY GMECMCT0.
009000
009100 WORKING-STORAGE SECTION.
009200
009300*****************************************************************
009400*                    DEFINICION DE CONTADORES                   *
009500*****************************************************************
009600 01  CN-CONTADORES.
009700     05 CN-MEMBRESIAS-CREADAS         PIC 9(04) COMP.             RGZ0171 
009800     05 CN-MEMBRESIAS-APROBADAS       PIC 9(04) COMP.
009900     05 CN-MEMBRESIAS-DENEGADAS       PIC 9(04) COMP.
010000     05 CN-MEMBRESIAS-ELIMINADAS      PIC 9(04) COMP.             RGZ0171 
010100     05 CN-TRANSACCIONES-RECHAZADAS   PIC 9(04) COMP.
010200
010300*  REDEFINES: VISTA EN BLOQUE DE CN-CONTADORES PARA DUMP/TRAZA.
010400 01  CN-CONTADORES-BLOQUE REDEFINES CN-CONTADORES PIC X(10).
010500
010600*****************************************************************
010700*                     DEFINICION DE SWITCHES                    *
010800*****************************************************************
010900 01  SW-SWITCHES.
011000     05 SW-FS-TRANMBR                 PIC X(02) VALUE SPACE.
011100        88 SW-88-FS-TRANMBR-OK                  VALUE '00'.
011200     05 SW-FS-MEMBRESIA                PIC X(02) VALUE SPACE.
011300        88 SW-88-FS-MEMBRESIA-OK                 VALUE '00'.
011400     05 SW-FS-MEMBROT                  PIC X(02) VALUE SPACE.
011500        88 SW-88-FS-MEMBROT-OK                   VALUE '00'.
011600     05 SW-FS-MBRCTL                   PIC X(02) VALUE SPACE.
011700        88 SW-88-FS-MBRCTL-OK                    VALUE '00'.
011800     05 SW-FIN-TRAN                    PIC X(01) VALUE 'N'.
011900        88 SW-88-FIN-TRAN                         VALUE 'S'.
012000     05 SW-TRANSACCION-VALIDA          PIC X(01) VALUE 'S'.
012100        88 SW-88-TRANSACCION-VALIDA              VALUE 'S'.
012200     05 SW-MEMBRESIA-ENCONTRADA        PIC X(01) VALUE 'N'.
012300        88 SW-88-MEMBRESIA-ENCONTRADA             VALUE 'S'.
012400
012500*****************************************************************
012600*                     DEFINICION DE VARIABLES                   *
012700*****************************************************************
012800 01  WS-VARIABLES.
012900     05 WS-IDX-MEMBRESIA               PIC 9(05) COMP.
013000     05 WS-POS-MEMBRESIA-ENCONTRADA    PIC 9(05) COMP.
013100
013200*****************************************************************
013300*      TRANSACCION DE MEMBRESIA ACTUAL EN CURSO                 *
013400*****************************************************************
013500 01  WS-TRAN-MEMBRESIA.
013600     05 WS-TRAN-MBR-ACCION             PIC X(01).
013700        88 WS-88-TRAN-MBR-CREAR                  VALUE 'C'.
013800        88 WS-88-TRAN-MBR-APROBAR                VALUE 'A'.
013900        88 WS-88-TRAN-MBR-DENEGAR                VALUE 'N'.
014000        88 WS-88-TRAN-MBR-ELIMINAR                VALUE 'D'.
014100     05 WS-TRAN-MBR-ID                 PIC 9(09).
014200     05 WS-TRAN-MBR-EMPLOYEE-ID        PIC X(24).
014300     05 WS-TRAN-MBR-GROUP-ID           PIC 9(09).
014400     05 WS-TRAN-MBR-REQUESTED-BY       PIC X(60).
014500     05 WS-TRAN-MBR-REVIEWED-BY        PIC X(60).
014600
014700*  REDEFINES: VISTA EN BLOQUE DE LA TRANSACCION EN CURSO.
014800 01  WS-TRAN-MEMBRESIA-BLOQUE REDEFINES WS-TRAN-MEMBRESIA
014900                                      PIC X(163).
015000
015100*****************************************************************
015200*              TABLA EN MEMORIA DE MEMBERSHIP-FILE              *
015300*****************************************************************
015400 01  WS-TABLA-MEMBRESIAS.
015500     05 WS-CANT-MEMBRESIAS            PIC 9(05) COMP.
015600     05 WS-MEMBRESIA-ELEM OCCURS 20000 TIMES
015700                 INDEXED BY WS-MEMBRESIA-IDX.
015800        10 WS-MEMBRESIA-REG.
015900           COPY GMECMBR0.
016000        10 WS-MEMBRESIA-ACTIVA-TB      PIC X(01).
016100           88 WS-88-MEMBRESIA-ACTIVA-TB          VALUE 'S'.
016200     05 FILLER                         PIC X(02).
016300
016400*  REDEFINES: VISTA EN BLOQUE DE LA TABLA COMPLETA DE MEMBRESIAS.
016500 01  WS-TABLA-MEMBRESIAS-BLOQUE REDEFINES WS-TABLA-MEMBRESIAS
016600                                      PIC X(3480006).
016700
016800 LINKAGE SECTION.
016900
017000*****************************************************************
017100*                                                               *
017200*              P R O C E D U R E   D I V I S I O N              *
017300*                                                               *
017400*****************************************************************
017500 PROCEDURE DIVISION.
017600*****************************************************************
017700*                        0000-MAINLINE                          *
017800*****************************************************************
017900 0000-MAINLINE.
018000*-----------------------------------------------------------------
018100     PERFORM 1000-INICIO
018200        THRU 1000-INICIO-EXIT
018300
018400     PERFORM 2000-PROCESA-UNA-TRANSACCION
018500        THRU 2000-PROCESA-UNA-TRANSACCION-EXIT
018600        UNTIL SW-88-FIN-TRAN
018700
018800     PERFORM 3000-FIN
018900        THRU 3000-FIN-EXIT
019000     .
019100     STOP RUN.
019200
019300*****************************************************************
019400*                           1000-INICIO                         *
019500*****************************************************************
019600 1000-INICIO.
019700*-----------------------------------------------------------------
019800     INITIALIZE CN-CONTADORES
019900
020000     OPEN INPUT  MBR-TRAN-FILE
020100     OPEN INPUT  MEMBERSHIP-FILE
020200     OPEN I-O    MBR-CTL-FILE
020300
020400     PERFORM 1100-CARGA-MEMBRESIAS
020500        THRU 1100-CARGA-MEMBRESIAS-EXIT
020600
020700     CLOSE MEMBERSHIP-FILE
020800
020900     READ MBR-CTL-FILE
021000         AT END
021100            INITIALIZE REG-MBR-CTL-FILE
021200            DISPLAY 'GM5MBRM - MBR-CTL-FILE VACIO, ARRANCA EN 0'  RGZ0171 
021300     END-READ
021400
021500     READ MBR-TRAN-FILE
021600         AT END
021700            SET SW-88-FIN-TRAN          TO TRUE
021800     END-READ
021900     .
022000 1000-INICIO-EXIT.
022100     EXIT.
022200
022300*****************************************************************
022400*                1100-CARGA-MEMBRESIAS                          *
022500*****************************************************************
022600 1100-CARGA-MEMBRESIAS.
022700*-----------------------------------------------------------------
022800     MOVE ZERO                         TO WS-CANT-MEMBRESIAS
022900     READ MEMBERSHIP-FILE
023000         AT END
023100            CONTINUE
023200     END-READ
023300
023400     PERFORM 1110-ACUMULA-MEMBRESIA
023500        THRU 1110-ACUMULA-MEMBRESIA-EXIT
023600        UNTIL SW-FS-MEMBRESIA NOT EQUAL '00'
023700     .
023800 1100-CARGA-MEMBRESIAS-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200*               1110-ACUMULA-MEMBRESIA                          *
024300*****************************************************************
024400 1110-ACUMULA-MEMBRESIA.
024500*-----------------------------------------------------------------
024600     IF WS-CANT-MEMBRESIAS LESS THAN 20000
024700        ADD 1                          TO WS-CANT-MEMBRESIAS
024800        SET WS-MEMBRESIA-IDX           TO WS-CANT-MEMBRESIAS
024900        MOVE REG-MEMBERSHIP-FILE
025000             TO WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
025100        SET WS-88-MEMBRESIA-ACTIVA-TB (WS-MEMBRESIA-IDX) TO TRUE
025200     ELSE
025300        DISPLAY 'GM5MBRM - TABLA DE MEMBRESIAS LLENA, SE TRUNCA'  MFI0174 
025400     END-IF
025500
025600     READ MEMBERSHIP-FILE
025700         AT END
025800            CONTINUE
025900     END-READ
026000     .
026100 1110-ACUMULA-MEMBRESIA-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*             2000-PROCESA-UNA-TRANSACCION                      *
026600*****************************************************************
026700 2000-PROCESA-UNA-TRANSACCION.
026800*-----------------------------------------------------------------
026900     MOVE MTR0-ACCION                  TO WS-TRAN-MBR-ACCION
027000     MOVE MTR0-MBR-ID                  TO WS-TRAN-MBR-ID
027100     MOVE MTR0-EMPLOYEE-ID              TO WS-TRAN-MBR-EMPLOYEE-ID
027200     MOVE MTR0-GROUP-ID                 TO WS-TRAN-MBR-GROUP-ID
027300     MOVE MTR0-REQUESTED-BY             TO WS-TRAN-MBR-REQUESTED-BY
027400     MOVE MTR0-REVIEWED-BY              TO WS-TRAN-MBR-REVIEWED-BY
027500
027600     PERFORM 2100-CONFIRMA-TRANSACCION
027700        THRU 2100-CONFIRMA-TRANSACCION-EXIT
027800
027900     READ MBR-TRAN-FILE
028000         AT END
028100            SET SW-88-FIN-TRAN          TO TRUE
028200     END-READ
028300     .
028400 2000-PROCESA-UNA-TRANSACCION-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800*             2100-CONFIRMA-TRANSACCION                         *
028900*****************************************************************
029000 2100-CONFIRMA-TRANSACCION.
029100*-----------------------------------------------------------------
029200     SET SW-88-TRANSACCION-VALIDA       TO TRUE
029300
029400     IF NOT WS-88-TRAN-MBR-CREAR
029500        AND NOT WS-88-TRAN-MBR-APROBAR
029600        AND NOT WS-88-TRAN-MBR-DENEGAR
029700        AND NOT WS-88-TRAN-MBR-ELIMINAR
029800        SET SW-88-TRANSACCION-VALIDA    TO FALSE
029900        MOVE 'N'                        TO SW-TRANSACCION-VALIDA
030000        DISPLAY 'GM5MBRM - RECHAZO TRANSACCION - ACCION NO'
030100                ' RECONOCIDA'
030200     END-IF
030300
030400     IF SW-88-TRANSACCION-VALIDA
030500        AND NOT WS-88-TRAN-MBR-CREAR
030600        PERFORM 2110-BUSCA-MEMBRESIA
030700           THRU 2110-BUSCA-MEMBRESIA-EXIT
030800        IF NOT SW-88-MEMBRESIA-ENCONTRADA
030900           SET SW-88-TRANSACCION-VALIDA   TO FALSE
031000           MOVE 'N'                       TO SW-TRANSACCION-VALIDA
031100           DISPLAY 'GM5MBRM - RECHAZO MBR-ID ' WS-TRAN-MBR-ID
031200                   ' - NO EXISTE'
031300        END-IF
031400     END-IF
031500
031600     IF SW-88-TRANSACCION-VALIDA
031700        AND (WS-88-TRAN-MBR-APROBAR OR WS-88-TRAN-MBR-DENEGAR)
031800        IF NOT MBR0-88-PENDING OF WS-MEMBRESIA-REG
031900                (WS-POS-MEMBRESIA-ENCONTRADA)
032000           SET SW-88-TRANSACCION-VALIDA   TO FALSE
032100           MOVE 'N'                       TO SW-TRANSACCION-VALIDA
032200           DISPLAY 'GM5MBRM - RECHAZO MBR-ID ' WS-TRAN-MBR-ID
032300                   ' - TRANSICION DE ESTADO INVALIDA'
032400        END-IF
032500     END-IF
032600
032700     IF SW-88-TRANSACCION-VALIDA
032800        PERFORM 2200-APLICA-TRANSACCION
032900           THRU 2200-APLICA-TRANSACCION-EXIT
033000     ELSE
033100        ADD 1                          TO CN-TRANSACCIONES-RECHAZADAS
033200     END-IF
033300     .
033400 2100-CONFIRMA-TRANSACCION-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800*               2110-BUSCA-MEMBRESIA                            *
033900*****************************************************************
034000*    BUSCA LA MEMBRESIA DE LA TRANSACCION POR MBR-ID.            *
034100 2110-BUSCA-MEMBRESIA.
034200*-----------------------------------------------------------------
034300     SET SW-88-MEMBRESIA-ENCONTRADA FALSE
034400     MOVE 'N'                           TO SW-MEMBRESIA-ENCONTRADA
034500     MOVE ZERO                          TO WS-POS-MEMBRESIA-ENCONTRADA
034600
034700     IF WS-CANT-MEMBRESIAS GREATER THAN ZERO
034800        SET WS-MEMBRESIA-IDX            TO 1
034900        PERFORM 2111-COMPARA-MEMBRESIA
035000           THRU 2111-COMPARA-MEMBRESIA-EXIT
035100           UNTIL WS-MEMBRESIA-IDX GREATER WS-CANT-MEMBRESIAS
035200              OR SW-88-MEMBRESIA-ENCONTRADA
035300     END-IF
035400     .
035500 2110-BUSCA-MEMBRESIA-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900*              2111-COMPARA-MEMBRESIA                           *
036000*****************************************************************
036100 2111-COMPARA-MEMBRESIA.
036200*-----------------------------------------------------------------
036300     IF WS-88-MEMBRESIA-ACTIVA-TB (WS-MEMBRESIA-IDX)
036400        AND MBR0-ID OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
036500            EQUAL WS-TRAN-MBR-ID
036600        SET SW-88-MEMBRESIA-ENCONTRADA  TO TRUE
036700        SET WS-POS-MEMBRESIA-ENCONTRADA TO WS-MEMBRESIA-IDX
036800     ELSE
036900        SET WS-MEMBRESIA-IDX            UP BY 1
037000     END-IF
037100     .
037200 2111-COMPARA-MEMBRESIA-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600*                2200-APLICA-TRANSACCION                        *
037700*****************************************************************
037800 2200-APLICA-TRANSACCION.
037900*-----------------------------------------------------------------
038000     EVALUATE TRUE
038100        WHEN WS-88-TRAN-MBR-CREAR
038200           PERFORM 2210-CREA-MEMBRESIA
038300              THRU 2210-CREA-MEMBRESIA-EXIT
038400           ADD 1                        TO CN-MEMBRESIAS-CREADAS
038500        WHEN WS-88-TRAN-MBR-APROBAR
038600           PERFORM 2220-APRUEBA-MEMBRESIA
038700              THRU 2220-APRUEBA-MEMBRESIA-EXIT
038800           ADD 1                        TO CN-MEMBRESIAS-APROBADAS
038900        WHEN WS-88-TRAN-MBR-DENEGAR
039000           PERFORM 2230-DENIEGA-MEMBRESIA
039100              THRU 2230-DENIEGA-MEMBRESIA-EXIT
039200           ADD 1                        TO CN-MEMBRESIAS-DENEGADAS
039300        WHEN WS-88-TRAN-MBR-ELIMINAR
039400           PERFORM 2240-ELIMINA-MEMBRESIA
039500              THRU 2240-ELIMINA-MEMBRESIA-EXIT
039600           ADD 1                        TO CN-MEMBRESIAS-ELIMINADAS
039700     END-EVALUATE
039800     .
039900 2200-APLICA-TRANSACCION-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300*                 2210-CREA-MEMBRESIA                           *
040400*****************************************************************
040500*    ASIGNA EL PROXIMO MBR-ID DESDE MBR-CTL-FILE Y AGREGA LA     *
040600*    MEMBRESIA A LA TABLA CON ESTADO PENDING.                    *
040700 2210-CREA-MEMBRESIA.
040800*-----------------------------------------------------------------
040900     ADD 1    TO MCT0-PROXIMO-MBR-ID OF REG-MBR-CTL-FILE          RGZ0171 
041000
041100     IF WS-CANT-MEMBRESIAS LESS THAN 20000
041200        ADD 1                           TO WS-CANT-MEMBRESIAS
041300        SET WS-MEMBRESIA-IDX            TO WS-CANT-MEMBRESIAS
041400     ELSE
041500        DISPLAY 'GM5MBRM - TABLA DE MEMBRESIAS LLENA, SE RECHAZA'
041600                ' LA ALTA DE MBR-ID '
041700                MCT0-PROXIMO-MBR-ID OF REG-MBR-CTL-FILE
041800        GO TO 2210-CREA-MEMBRESIA-EXIT
041900     END-IF
042000
042100     MOVE MCT0-PROXIMO-MBR-ID OF REG-MBR-CTL-FILE
042200          TO MBR0-ID OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
042300     MOVE WS-TRAN-MBR-EMPLOYEE-ID
042400          TO MBR0-EMPLOYEE-ID OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
042500     MOVE WS-TRAN-MBR-GROUP-ID
042600          TO MBR0-GROUP-ID OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
042700     SET MBR0-88-PENDING OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
042800              TO TRUE
042900     MOVE WS-TRAN-MBR-REQUESTED-BY
043000          TO MBR0-REQUESTED-BY OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
043100     MOVE SPACE
043200          TO MBR0-REVIEWED-BY OF WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
043300     SET WS-88-MEMBRESIA-ACTIVA-TB (WS-MEMBRESIA-IDX) TO TRUE
043400     .
043500 2210-CREA-MEMBRESIA-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900*               2220-APRUEBA-MEMBRESIA                          *
044000*****************************************************************
044100 2220-APRUEBA-MEMBRESIA.
044200*-----------------------------------------------------------------
044300     SET MBR0-88-APPROVED OF WS-MEMBRESIA-REG
044400             (WS-POS-MEMBRESIA-ENCONTRADA) TO TRUE
044500     MOVE WS-TRAN-MBR-REVIEWED-BY
044600          TO MBR0-REVIEWED-BY OF WS-MEMBRESIA-REG
044700             (WS-POS-MEMBRESIA-ENCONTRADA)
044800     .
044900 2220-APRUEBA-MEMBRESIA-EXIT.
045000     EXIT.
045100
045200*****************************************************************
045300*               2230-DENIEGA-MEMBRESIA                          *
045400*****************************************************************
045500 2230-DENIEGA-MEMBRESIA.
045600*-----------------------------------------------------------------
045700     SET MBR0-88-DENIED OF WS-MEMBRESIA-REG
045800             (WS-POS-MEMBRESIA-ENCONTRADA) TO TRUE
045900     MOVE WS-TRAN-MBR-REVIEWED-BY
046000          TO MBR0-REVIEWED-BY OF WS-MEMBRESIA-REG
046100             (WS-POS-MEMBRESIA-ENCONTRADA)
046200     .
046300 2230-DENIEGA-MEMBRESIA-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700*              2240-ELIMINA-MEMBRESIA                           *
046800*****************************************************************
046900*    LA BAJA SE APLICA SIN IMPORTAR EL ESTADO ACTUAL.            *
047000 2240-ELIMINA-MEMBRESIA.
047100*-----------------------------------------------------------------
047200     SET WS-88-MEMBRESIA-ACTIVA-TB (WS-POS-MEMBRESIA-ENCONTRADA)
047300             TO FALSE
047400     MOVE 'N'
047500          TO WS-MEMBRESIA-ACTIVA-TB (WS-POS-MEMBRESIA-ENCONTRADA)
047600     .
047700 2240-ELIMINA-MEMBRESIA-EXIT.
047800     EXIT.
047900
048000*****************************************************************
048100*                           3000-FIN                            *
048200*****************************************************************
048300 3000-FIN.
048400*-----------------------------------------------------------------
048500     CLOSE MBR-TRAN-FILE
048600
048700     IF SW-88-FS-MBRCTL-OK
048800        REWRITE REG-MBR-CTL-FILE
048900     ELSE
049000        WRITE REG-MBR-CTL-FILE
049100     END-IF
049200     CLOSE MBR-CTL-FILE
049300
049400     OPEN OUTPUT MEMBERSHIP-OUT
049500     MOVE ZERO                          TO WS-IDX-MEMBRESIA
049600     PERFORM 3100-GRABA-UNA-MEMBRESIA
049700        THRU 3100-GRABA-UNA-MEMBRESIA-EXIT
049800        UNTIL WS-IDX-MEMBRESIA NOT LESS THAN WS-CANT-MEMBRESIAS
049900     CLOSE MEMBERSHIP-OUT
050000
050100     DISPLAY 'GM5MBRM - MEMBRESIAS CREADAS    : '
050200              CN-MEMBRESIAS-CREADAS
050300     DISPLAY 'GM5MBRM - MEMBRESIAS APROBADAS  : '
050400              CN-MEMBRESIAS-APROBADAS
050500     DISPLAY 'GM5MBRM - MEMBRESIAS DENEGADAS  : '
050600              CN-MEMBRESIAS-DENEGADAS
050700     DISPLAY 'GM5MBRM - MEMBRESIAS ELIMINADAS : '
050800              CN-MEMBRESIAS-ELIMINADAS
050900     DISPLAY 'GM5MBRM - TRANSACCIONES RECHAZADAS : '
051000              CN-TRANSACCIONES-RECHAZADAS
051100     MOVE ZERO                          TO RETURN-CODE
051200     .
051300 3000-FIN-EXIT.
051400     EXIT.
051500
051600*****************************************************************
051700*                3100-GRABA-UNA-MEMBRESIA                       *
051800*****************************************************************
051900 3100-GRABA-UNA-MEMBRESIA.
052000*-----------------------------------------------------------------
052100     ADD 1                              TO WS-IDX-MEMBRESIA
052200     SET WS-MEMBRESIA-IDX                TO WS-IDX-MEMBRESIA
052300
052400     IF WS-88-MEMBRESIA-ACTIVA-TB (WS-MEMBRESIA-IDX)
052500        MOVE WS-MEMBRESIA-REG (WS-MEMBRESIA-IDX)
052600             TO REG-MEMBERSHIP-OUT
052700        WRITE REG-MEMBERSHIP-OUT
052800     END-IF
052900     .
053000 3100-GRABA-UNA-MEMBRESIA-EXIT.
053100     EXIT.
053200******************************************************************
053300******************************************************************
