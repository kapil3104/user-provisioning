000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE RETORNO *
000600*               DE LOS PROGRAMAS DEL SUBSISTEMA DE MEMBRESIA     *
000700*               DINAMICA (REEMPLAZA AL AREA CICS/DB2 DE LA       *
000800*               VERSION ON-LINE, QUE NO TIENE EQUIVALENTE EN     *
000900*               MODO BATCH).                                     *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 67 POSICIONES.                           *
001400*           PREFIJO  : RET0.                                    *
001500*                                                                *
001600* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001700******************************************************************
001800
001900     02  GMECRET0.
002000
002100         05  RET0-COD-RET                 PIC X(02).
002200             88  RET0-88-OK                VALUE '00'.
002300             88  RET0-88-VALIDACION        VALUE '10'.
002400             88  RET0-88-DUPLICADO         VALUE '11'.
002500             88  RET0-88-NO-EXISTE         VALUE '12'.
002600             88  RET0-88-TRANSICION-MALA   VALUE '13'.
002700             88  RET0-88-ERR-ARCHIVO       VALUE '98'.
002800
002900         05  RET0-PROGRAMA                PIC X(08).
003000         05  RET0-PARRAFO                 PIC X(20).
003100         05  RET0-DESERROR                PIC X(36).
003200         05  FILLER                       PIC X(01).
