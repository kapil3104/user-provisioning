000100*****************************************************************
000200* Program name:    GM4EMPM.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Mantenimiento de empleados (EmployeeService, porcion batch).  *
000600* Lee EMP-TRAN-FILE, un registro de alta o cambio por empleado, *
000700* valida EMP-EMAIL unico y reescribe EMPLOYEE-FILE completo.    *
000800* Por cada transaccion confirmada dispara GM2ASGN para ese      *
000900* empleado, que le asigna los grupos Dynamic que corresponda.   *
001000*                                                               *
001100* Maintenence Log                                               *
001200* Date       Author        Maintenance Requirement.             *
001300* ---------- ------------  -------------------------------------*
001400* 17/02/2024 RGZ           Initial Version. TKT-GM-0160.        *
001500* 09/06/2024 RGZ           Se agrega el contador de empleados    *
001600*                          truncados cuando la tabla en memoria  *
001700*                          de EMPLOYEE-FILE se llena.             *
001800*                          TKT-GM-0161.                         *
001900* 19/11/1999 RGZ           Y2K: WS-CANT-EMPLEADOS pasa a COMP    *
002000*                          de 4 digitos en vez de 2.             *
002100*                          TKT-GM-0098.                         *
002200* 02/02/2025 MFI           Se agrega el contador de disparos a   *
002300*                          GM2ASGN y el DISPLAY de resumen.       *
002400*                          TKT-GM-0173.                         *
002500*****************************************************************
002600*                                                               *
002700*          I D E N T I F I C A T I O N  D I V I S I O N         *
002800*                                                               *
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  GM4EMPM.
003200 AUTHOR. RAMIRO GUZMAN.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. 17/02/2024.
003500 DATE-COMPILED. 17/02/2024.
003600 SECURITY. CONFIDENTIAL.
003700*****************************************************************
003800*                                                               *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM
004700        UPSI-0 IS SW-UPSI-01.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT EMP-TRAN-FILE  ASSIGN     TO EMPTRAN
005200                            FILE STATUS IS SW-FS-TRANEMP.
005300     SELECT EMPLOYEE-FILE  ASSIGN     TO EMPLOYEE
005400                            FILE STATUS IS SW-FS-EMPLEADO.
005500     SELECT EMPLOYEE-OUT   ASSIGN     TO EMPLOYOT
005600                            FILE STATUS IS SW-FS-EMPLEOT.
005700
005800*****************************************************************
005900*                                                               *
006000*                      D A T A   D I V I S I O N                *
006100*                                                               *
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  EMP-TRAN-FILE
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 236 CHARACTERS.
006900 01  REG-EMP-TRAN-FILE.
007000     COPY GMECETR0.
007100
007200 FD  EMPLOYEE-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 235 CHARACTERS.
007500 01  REG-EMPLOYEE-FILE.
007600     COPY GMECEMP0.
007700
007800 FD  EMPLOYEE-OUT
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 235 CHARACTERS.
008100 01  REG-EMPLOYEE-OUT.
008200     COPY GMECEMP0.
008300
008400 WORKING-STORAGE SECTION.
008500
008600*****************************************************************
008700*                    DEFINICION DE CONTADORES                   *
008800*****************************************************************
008900 01  CN-CONTADORES.
009000     05 CN-EMPLEADOS-PROCESADOS       PIC 9(04) COMP.
009100     05 CN-EMPLEADOS-RECHAZADOS       PIC 9(04) COMP.
009200     05 CN-DISPAROS-GM2ASGN           PIC 9(04) COMP.
009300     05 CN-EMPLEADOS-TRUNCADOS        PIC 9(04) COMP.             RGZ0161 
009400
009500*  REDEFINES: VISTA EN BLOQUE DE CN-CONTADORES PARA DUMP/TRAZA.
009600 01  CN-CONTADORES-BLOQUE REDEFINES CN-CONTADORES PIC X(08).
009700
009800*****************************************************************
009900*                     DEFINICION DE SWITCHES                    *
010000*****************************************************************
010100 01  SW-SWITCHES.
010200     05 SW-FS-TRANEMP                 PIC X(02) VALUE SPACE.
010300        88 SW-88-FS-TRANEMP-OK                  VALUE '00'.
010400     05 SW-FS-EMPLEADO                PIC X(02) VALUE SPACE.
010500        88 SW-88-FS-EMPLEADO-OK                 VALUE '00'.
010600     05 SW-FS-EMPLEOT                 PIC X(02) VALUE SPACE.
010700        88 SW-88-FS-EMPLEOT-OK                  VALUE '00'.
010800     05 SW-FIN-TRAN                   PIC X(01) VALUE 'N'.
010900        88 SW-88-FIN-TRAN                        VALUE 'S'.
011000     05 SW-TRANSACCION-VALIDA         PIC X(01) VALUE 'S'.
011100        88 SW-88-TRANSACCION-VALIDA             VALUE 'S'.
011200     05 SW-EMPLEADO-ENCONTRADO        PIC X(01) VALUE 'N'.
011300        88 SW-88-EMPLEADO-ENCONTRADO             VALUE 'S'.
011400     05 SW-EMAIL-DUPLICADO            PIC X(01) VALUE 'N'.
011500        88 SW-88-EMAIL-DUPLICADO                 VALUE 'S'.
011600
011700*****************************************************************
011800*                     DEFINICION DE VARIABLES                   *
011900*****************************************************************
012000 01  WS-VARIABLES.
012100     05 WS-IDX-EMPLEADO               PIC 9(05) COMP.
012200     05 WS-IDX-CMP                    PIC 9(05) COMP.
012300     05 WS-POS-EMPLEADO-ENCONTRADO    PIC 9(05) COMP.
012400
012500*****************************************************************
012600*      TRANSACCION DE EMPLEADO ACTUAL EN CURSO                  *
012700*****************************************************************
012800 01  WS-TRAN-EMPLEADO.
012900     05 WS-TRAN-EMP-ACCION             PIC X(01).
013000        88 WS-88-TRAN-EMP-ALTA                  VALUE 'A'.
013100        88 WS-88-TRAN-EMP-CAMBIO                VALUE 'C'.
013200     05 WS-TRAN-EMP-ID                 PIC X(24).
013300     05 WS-TRAN-EMP-NOMBRE             PIC X(60).
013400     05 WS-TRAN-EMP-EMAIL              PIC X(60).
013500     05 WS-TRAN-EMP-ROL                PIC X(30).
013600     05 WS-TRAN-EMP-UBICACION          PIC X(30).
013700     05 WS-TRAN-EMP-DEPARTAMENTO       PIC X(30).
013800
013900*****************************************************************
014000*                TABLA EN MEMORIA DE EMPLOYEE-FILE               *
014100*****************************************************************
014200 01  WS-TABLA-EMPLEADOS.
014300     05 WS-CANT-EMPLEADOS             PIC 9(04) COMP.
014400     05 WS-EMPLEADO-ELEM OCCURS 10000 TIMES
014500                 INDEXED BY WS-EMPLEADO-IDX.
014600        10 WS-EMPLEADO-REG.
014700           COPY GMECEMP0.
014800        10 WS-EMPLEADO-ACTIVO-TB       PIC X(01).
014900           88 WS-88-EMPLEADO-ACTIVO-TB          VALUE 'S'.
015000     05 FILLER                         PIC X(02).
015100
015200*  REDEFINES: VISTA EN BLOQUE DE LA TABLA COMPLETA DE EMPLEADOS.
015300 01  WS-TABLA-EMPLEADOS-BLOQUE REDEFINES WS-TABLA-EMPLEADOS
015400                                      PIC X(2360004).
015500
015600*****************************************************************
015700*      AREA DE EMPLEADO PARA EL CALL A GM2ASGN                  *
015800*****************************************************************
015900 01  WS-EMPLEADO-CALL.
016000     COPY GMECEMP0.
016100
016200*  REDEFINES: VISTA EN BLOQUE PARA VALIDAR LA LONGITUD DEL AREA.
016300 01  WS-EMPLEADO-CALL-BLOQUE REDEFINES WS-EMPLEADO-CALL
016400                                      PIC X(235).
016500
016600 01  WS-GRUPOS-ASIGNADOS              PIC 9(05) COMP.
016700
016800 01  WS-AREA-RETORNO.
016900     COPY GMECRET0.
017000
017100 LINKAGE SECTION.
017200
017300*****************************************************************
017400*                                                               *
017500*              P R O C E D U R E   D I V I S I O N              *
017600*                                                               *
017700*****************************************************************
017800 PROCEDURE DIVISION.
017900*****************************************************************
018000*                        0000-MAINLINE                          *
018100*****************************************************************
018200 0000-MAINLINE.
018300*-----------------------------------------------------------------
018400     PERFORM 1000-INICIO
018500        THRU 1000-INICIO-EXIT
018600
018700     PERFORM 2000-PROCESA-UN-EMPLEADO
018800        THRU 2000-PROCESA-UN-EMPLEADO-EXIT
018900        UNTIL SW-88-FIN-TRAN
019000
019100     PERFORM 3000-FIN
019200        THRU 3000-FIN-EXIT
019300     .
019400     STOP RUN.
019500
019600*****************************************************************
019700*                           1000-INICIO                         *
019800*****************************************************************
019900 1000-INICIO.
020000*-----------------------------------------------------------------
020100     INITIALIZE CN-CONTADORES
020200
020300     OPEN INPUT  EMP-TRAN-FILE
020400     OPEN INPUT  EMPLOYEE-FILE
020500
020600     PERFORM 1100-CARGA-EMPLEADOS
020700        THRU 1100-CARGA-EMPLEADOS-EXIT
020800
020900     CLOSE EMPLOYEE-FILE
021000
021100     READ EMP-TRAN-FILE
021200         AT END
021300            SET SW-88-FIN-TRAN          TO TRUE
021400     END-READ
021500     .
021600 1000-INICIO-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000*                 1100-CARGA-EMPLEADOS                          *
022100*****************************************************************
022200 1100-CARGA-EMPLEADOS.
022300*-----------------------------------------------------------------
022400     MOVE ZERO                         TO WS-CANT-EMPLEADOS
022500                                           CN-EMPLEADOS-TRUNCADOS
022600     READ EMPLOYEE-FILE
022700         AT END
022800            CONTINUE
022900     END-READ
023000
023100     PERFORM 1110-ACUMULA-EMPLEADO
023200        THRU 1110-ACUMULA-EMPLEADO-EXIT
023300        UNTIL SW-FS-EMPLEADO NOT EQUAL '00'
023400     .
023500 1100-CARGA-EMPLEADOS-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900*                1110-ACUMULA-EMPLEADO                          *
024000*****************************************************************
024100 1110-ACUMULA-EMPLEADO.
024200*-----------------------------------------------------------------
024300     IF WS-CANT-EMPLEADOS LESS THAN 10000
024400        ADD 1                          TO WS-CANT-EMPLEADOS
024500        SET WS-EMPLEADO-IDX            TO WS-CANT-EMPLEADOS
024600        MOVE REG-EMPLOYEE-FILE
024700             TO WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
024800        SET WS-88-EMPLEADO-ACTIVO-TB (WS-EMPLEADO-IDX) TO TRUE
024900     ELSE
025000        ADD 1                          TO CN-EMPLEADOS-TRUNCADOS  RGZ0161 
025100     END-IF
025200
025300     READ EMPLOYEE-FILE
025400         AT END
025500            CONTINUE
025600     END-READ
025700     .
025800 1110-ACUMULA-EMPLEADO-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200*              2000-PROCESA-UN-EMPLEADO                         *
026300*****************************************************************
026400 2000-PROCESA-UN-EMPLEADO.
026500*-----------------------------------------------------------------
026600     MOVE ETR0-ACCION                  TO WS-TRAN-EMP-ACCION
026700     MOVE ETR0-EMP-ID                  TO WS-TRAN-EMP-ID
026800     MOVE ETR0-EMP-NAME                TO WS-TRAN-EMP-NOMBRE
026900     MOVE ETR0-EMP-EMAIL               TO WS-TRAN-EMP-EMAIL
027000     MOVE ETR0-EMP-ROLE                TO WS-TRAN-EMP-ROL
027100     MOVE ETR0-EMP-LOCATION            TO WS-TRAN-EMP-UBICACION
027200     MOVE ETR0-EMP-DEPARTMENT          TO WS-TRAN-EMP-DEPARTAMENTO
027300
027400     PERFORM 2100-CONFIRMA-TRANSACCION
027500        THRU 2100-CONFIRMA-TRANSACCION-EXIT
027600
027700     READ EMP-TRAN-FILE
027800         AT END
027900            SET SW-88-FIN-TRAN          TO TRUE
028000     END-READ
028100     .
028200 2000-PROCESA-UN-EMPLEADO-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*             2100-CONFIRMA-TRANSACCION                         *
028700*****************************************************************
028800 2100-CONFIRMA-TRANSACCION.
028900*-----------------------------------------------------------------
029000     SET SW-88-TRANSACCION-VALIDA       TO TRUE
029100
029200     IF NOT WS-88-TRAN-EMP-ALTA
029300        AND NOT WS-88-TRAN-EMP-CAMBIO
029400        SET SW-88-TRANSACCION-VALIDA    TO FALSE
029500        MOVE 'N'                        TO SW-TRANSACCION-VALIDA
029600        DISPLAY 'GM4EMPM - RECHAZO EMPLEADO ' WS-TRAN-EMP-ID
029700                ' - ACCION NO RECONOCIDA'
029800     END-IF
029900
030000     IF SW-88-TRANSACCION-VALIDA
030100        PERFORM 2110-BUSCA-EMPLEADO
030200           THRU 2110-BUSCA-EMPLEADO-EXIT
030300        IF WS-88-TRAN-EMP-ALTA
030400           AND SW-88-EMPLEADO-ENCONTRADO
030500           SET SW-88-TRANSACCION-VALIDA   TO FALSE
030600           MOVE 'N'                       TO SW-TRANSACCION-VALIDA
030700           DISPLAY 'GM4EMPM - RECHAZO EMPLEADO ' WS-TRAN-EMP-ID
030800                   ' - ALTA DUPLICADA'
030900        END-IF
031000        IF WS-88-TRAN-EMP-CAMBIO
031100           AND NOT SW-88-EMPLEADO-ENCONTRADO
031200           SET SW-88-TRANSACCION-VALIDA   TO FALSE
031300           MOVE 'N'                       TO SW-TRANSACCION-VALIDA
031400           DISPLAY 'GM4EMPM - RECHAZO EMPLEADO ' WS-TRAN-EMP-ID
031500                   ' - NO EXISTE'
031600        END-IF
031700     END-IF
031800
031900     IF SW-88-TRANSACCION-VALIDA
032000        AND WS-88-TRAN-EMP-ALTA
032100        PERFORM 2120-VERIFICA-EMAIL
032200           THRU 2120-VERIFICA-EMAIL-EXIT
032300        IF SW-88-EMAIL-DUPLICADO
032400           SET SW-88-TRANSACCION-VALIDA   TO FALSE
032500           MOVE 'N'                       TO SW-TRANSACCION-VALIDA
032600           DISPLAY 'GM4EMPM - RECHAZO EMPLEADO ' WS-TRAN-EMP-ID
032700                   ' - EMAIL DUPLICADO'
032800        END-IF
032900     END-IF
033000
033100     IF SW-88-TRANSACCION-VALIDA
033200        PERFORM 2200-APLICA-TRANSACCION
033300           THRU 2200-APLICA-TRANSACCION-EXIT
033400     ELSE
033500        ADD 1                            TO CN-EMPLEADOS-RECHAZADOS
033600     END-IF
033700     .
033800 2100-CONFIRMA-TRANSACCION-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200*               2110-BUSCA-EMPLEADO                             *
034300*****************************************************************
034400*    BUSCA AL EMPLEADO DE LA TRANSACCION POR EMP-ID.             *
034500 2110-BUSCA-EMPLEADO.
034600*-----------------------------------------------------------------
034700     SET SW-88-EMPLEADO-ENCONTRADO FALSE
034800     MOVE 'N'                           TO SW-EMPLEADO-ENCONTRADO
034900     MOVE ZERO                          TO WS-POS-EMPLEADO-ENCONTRADO
035000
035100     IF WS-CANT-EMPLEADOS GREATER THAN ZERO
035200        SET WS-EMPLEADO-IDX             TO 1
035300        PERFORM 2111-COMPARA-EMPLEADO
035400           THRU 2111-COMPARA-EMPLEADO-EXIT
035500           UNTIL WS-EMPLEADO-IDX GREATER WS-CANT-EMPLEADOS
035600              OR SW-88-EMPLEADO-ENCONTRADO
035700     END-IF
035800     .
035900 2110-BUSCA-EMPLEADO-EXIT.
036000     EXIT.
036100
036200*****************************************************************
036300*              2111-COMPARA-EMPLEADO                            *
036400*****************************************************************
036500 2111-COMPARA-EMPLEADO.
036600*-----------------------------------------------------------------
036700     IF WS-88-EMPLEADO-ACTIVO-TB (WS-EMPLEADO-IDX)
036800        AND EMP0-ID OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
036900            EQUAL WS-TRAN-EMP-ID
037000        SET SW-88-EMPLEADO-ENCONTRADO   TO TRUE
037100        SET WS-POS-EMPLEADO-ENCONTRADO  TO WS-EMPLEADO-IDX
037200     ELSE
037300        SET WS-EMPLEADO-IDX             UP BY 1
037400     END-IF
037500     .
037600 2111-COMPARA-EMPLEADO-EXIT.
037700     EXIT.
037800
037900*****************************************************************
038000*               2120-VERIFICA-EMAIL                             *
038100*****************************************************************
038200*    SOLO SE INVOCA EN LAS ALTAS. UN EMAIL ES DUPLICADO SI YA    *
038300*    PERTENECE A CUALQUIER OTRO EMPLEADO ACTIVO DEL PADRON.      *
038400 2120-VERIFICA-EMAIL.
038500*-----------------------------------------------------------------
038600     SET SW-88-EMAIL-DUPLICADO FALSE
038700     MOVE 'N'                           TO SW-EMAIL-DUPLICADO
038800
038900     IF WS-CANT-EMPLEADOS GREATER THAN ZERO
039000        SET WS-IDX-CMP                  TO 1
039100        PERFORM 2121-COMPARA-EMAIL
039200           THRU 2121-COMPARA-EMAIL-EXIT
039300           UNTIL WS-IDX-CMP GREATER WS-CANT-EMPLEADOS
039400              OR SW-88-EMAIL-DUPLICADO
039500     END-IF
039600     .
039700 2120-VERIFICA-EMAIL-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*              2121-COMPARA-EMAIL                               *
040200*****************************************************************
040300 2121-COMPARA-EMAIL.
040400*-----------------------------------------------------------------
040500     IF WS-88-EMPLEADO-ACTIVO-TB (WS-IDX-CMP)
040600        AND EMP0-EMAIL OF WS-EMPLEADO-REG (WS-IDX-CMP)
040700            EQUAL WS-TRAN-EMP-EMAIL
040800        AND EMP0-ID OF WS-EMPLEADO-REG (WS-IDX-CMP)
040900            NOT EQUAL WS-TRAN-EMP-ID
041000        SET SW-88-EMAIL-DUPLICADO       TO TRUE
041100     ELSE
041200        SET WS-IDX-CMP                  UP BY 1
041300     END-IF
041400     .
041500 2121-COMPARA-EMAIL-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900*                2200-APLICA-TRANSACCION                        *
042000*****************************************************************
042100 2200-APLICA-TRANSACCION.
042200*-----------------------------------------------------------------
042300     PERFORM 2210-GRABA-EMPLEADO
042400        THRU 2210-GRABA-EMPLEADO-EXIT
042500
042600     ADD 1                              TO CN-EMPLEADOS-PROCESADOS
042700
042800     PERFORM 2220-DISPARA-GM2ASGN
042900        THRU 2220-DISPARA-GM2ASGN-EXIT
043000     .
043100 2200-APLICA-TRANSACCION-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500*                 2210-GRABA-EMPLEADO                           *
043600*****************************************************************
043700 2210-GRABA-EMPLEADO.
043800*-----------------------------------------------------------------
043900     IF SW-88-EMPLEADO-ENCONTRADO
044000        SET WS-EMPLEADO-IDX             TO WS-POS-EMPLEADO-ENCONTRADO
044100     ELSE
044200        IF WS-CANT-EMPLEADOS LESS THAN 10000
044300           ADD 1                         TO WS-CANT-EMPLEADOS
044400           SET WS-EMPLEADO-IDX           TO WS-CANT-EMPLEADOS
044500        ELSE
044600           ADD 1                         TO CN-EMPLEADOS-TRUNCADOSMFI0173 
044700           GO TO 2210-GRABA-EMPLEADO-EXIT
044800        END-IF
044900     END-IF
045000
045100     MOVE WS-TRAN-EMP-ID
045200          TO EMP0-ID OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
045300     MOVE WS-TRAN-EMP-NOMBRE
045400          TO EMP0-NAME OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
045500     MOVE WS-TRAN-EMP-EMAIL
045600          TO EMP0-EMAIL OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
045700     MOVE WS-TRAN-EMP-ROL
045800          TO EMP0-ROLE OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
045900     MOVE WS-TRAN-EMP-UBICACION
046000          TO EMP0-LOCATION OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
046100     MOVE WS-TRAN-EMP-DEPARTAMENTO
046200          TO EMP0-DEPARTMENT OF WS-EMPLEADO-REG (WS-EMPLEADO-IDX)
046300     SET WS-88-EMPLEADO-ACTIVO-TB (WS-EMPLEADO-IDX) TO TRUE
046400     .
046500 2210-GRABA-EMPLEADO-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*               2220-DISPARA-GM2ASGN                            *
047000*****************************************************************
047100*    ARMA EL AREA DE EMPLEADO Y LLAMA A GM2ASGN PARA QUE LE       *
047200*    ASIGNE LOS GRUPOS DYNAMIC QUE CORRESPONDAN A ESTE EMPLEADO. *
047300 2220-DISPARA-GM2ASGN.
047400*-----------------------------------------------------------------
047500     MOVE WS-TRAN-EMP-ID               TO EMP0-ID OF WS-EMPLEADO-CALL
047600     MOVE WS-TRAN-EMP-NOMBRE           TO EMP0-NAME OF WS-EMPLEADO-CALL
047700     MOVE WS-TRAN-EMP-EMAIL            TO EMP0-EMAIL OF WS-EMPLEADO-CALL
047800     MOVE WS-TRAN-EMP-ROL              TO EMP0-ROLE OF WS-EMPLEADO-CALL
047900     MOVE WS-TRAN-EMP-UBICACION
048000          TO EMP0-LOCATION OF WS-EMPLEADO-CALL
048100     MOVE WS-TRAN-EMP-DEPARTAMENTO
048200          TO EMP0-DEPARTMENT OF WS-EMPLEADO-CALL
048300     MOVE ZERO                          TO WS-GRUPOS-ASIGNADOS
048400     INITIALIZE WS-AREA-RETORNO
048500
048600     CALL 'GM2ASGN' USING WS-EMPLEADO-CALL
048700                           WS-GRUPOS-ASIGNADOS
048800                           WS-AREA-RETORNO
048900     ADD 1                              TO CN-DISPAROS-GM2ASGN    MFI0173 
049000
049100     IF NOT RET0-88-OK
049200        DISPLAY 'GM4EMPM - GM2ASGN RETORNO ' RET0-COD-RET
049300                ' PARA EMPLEADO ' WS-TRAN-EMP-ID
049400     END-IF
049500     .
049600 2220-DISPARA-GM2ASGN-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000*                           3000-FIN                            *
050100*****************************************************************
050200 3000-FIN.
050300*-----------------------------------------------------------------
050400     CLOSE EMP-TRAN-FILE
050500
050600     OPEN OUTPUT EMPLOYEE-OUT
050700     MOVE ZERO                          TO WS-IDX-EMPLEADO
050800     PERFORM 3100-GRABA-UN-EMPLEADO
050900        THRU 3100-GRABA-UN-EMPLEADO-EXIT
051000        UNTIL WS-IDX-EMPLEADO NOT LESS THAN WS-CANT-EMPLEADOS
051100     CLOSE EMPLOYEE-OUT
051200
051300     DISPLAY 'GM4EMPM - EMPLEADOS PROCESADOS  : '
051400              CN-EMPLEADOS-PROCESADOS
051500     DISPLAY 'GM4EMPM - EMPLEADOS RECHAZADOS  : '
051600              CN-EMPLEADOS-RECHAZADOS
051700     DISPLAY 'GM4EMPM - DISPAROS A GM2ASGN    : '
051800              CN-DISPAROS-GM2ASGN
051900     MOVE ZERO                          TO RETURN-CODE
052000     .
052100 3000-FIN-EXIT.
052200     EXIT.
052300
052400*****************************************************************
052500*                3100-GRABA-UN-EMPLEADO                         *
052600*****************************************************************
052700 3100-GRABA-UN-EMPLEADO.
052800*-----------------------------------------------------------------
052900     ADD 1                              TO WS-IDX-EMPLEADO
053000     SET WS-EMPLEADO-IDX                TO WS-IDX-EMPLEADO
053100
053200     IF WS-88-EMPLEADO-ACTIVO-TB (WS-EMPLEADO-IDX)
053300        MOVE WS-EMPLEADO-REG (WS-EMPLEADO-IDX) TO REG-EMPLOYEE-OUT
053400        WRITE REG-EMPLOYEE-OUT
053500     END-IF
053600     .
053700 3100-GRABA-UN-EMPLEADO-EXIT.
053800     EXIT.
053900******************************************************************
054000******************************************************************
