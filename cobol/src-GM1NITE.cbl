000100*****************************************************************
000200* Program name:    GM1NITE.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Driver de la corrida nocturna de reevaluacion de membresia    *
000600* dinamica. Arma el area de comunicacion GMECEVL0 en modo       *
000700* TODOS-LOS-GRUPOS y llama a GM1EVAL, que hace el trabajo       *
000800* pesado contra EMPLOYEE-FILE / GROUP-FILE / RULE-FILE /        *
000900* MEMBERSHIP-FILE. Este programa solo pone el JOBSTEP y         *
001000* muestra el resumen final en el SYSOUT.                        *
001100*                                                               *
001200* Maintenence Log                                               *
001300* Date       Author        Maintenance Requirement.             *
001400* ---------- ------------  -------------------------------------*
001500* 17/02/2024 RGZ           Initial Version. TKT-GM-0101.        *
001600* 09/06/2024 RGZ           Se agrega DISPLAY del resumen final. *
001700*                          TKT-GM-0140.                         *
001800* 19/11/1999 RGZ           Y2K: se revisa que el mensaje de      *
001900*                          inicio no trunque el anio a 2        *
002000*                          digitos. TKT-GM-0099.                *
002100* 02/02/2025 MFI           Se agrega RET0-88-ERR-ARCHIVO al      *
002200*                          codigo de retorno del JOBSTEP.        *
002300*                          TKT-GM-0169.                         *
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  GM1NITE.
003100 AUTHOR. RAMIRO GUZMAN.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. 17/02/2024.
003400 DATE-COMPILED. 17/02/2024.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500        C01 IS TOP-OF-FORM
004600        UPSI-0 IS SW-UPSI-01.
004700
004800*****************************************************************
004900*                                                               *
005000*                      D A T A   D I V I S I O N                *
005100*                                                               *
005200*****************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600 01  CT-CONSTANTES.
005700     05 CT-NOMBRE-PROGRAMA             PIC X(08) VALUE 'GM1EVAL'.
005800     05 FILLER                         PIC X(02).
005900
006000 01  SW-SWITCHES.
006100     05 SW-UPSI-TRAZA                  PIC X(01) VALUE 'N'.
006200     05 FILLER                         PIC X(01).
006300
006400 01  WS-RETORNO-JOBSTEP                PIC 9(04) COMP.
006500
006600*  REDEFINES: vista editada del codigo de retorno para el
006700*  DISPLAY final, en vez de armar una PIC de edicion aparte.
006800 01  WS-RETORNO-EDIT REDEFINES WS-RETORNO-JOBSTEP.
006900     05 FILLER                         PIC X(02).
007000
007100 01  WS-AREA-EVALUACION.
007200     COPY GMECEVL0.
007300
007400*  REDEFINES: vista de la misma area por si algun dia el
007500*  JOBSTEP necesita pasarla como un bloque sin desglosar.
007600 01  WS-AREA-EVALUACION-BLOQUE REDEFINES WS-AREA-EVALUACION
007700                                PIC X(35).
007800
007900 01  FILLER                            PIC X(01).
008000
008100*****************************************************************
008200*                                                               *
008300*              P R O C E D U R E   D I V I S I O N              *
008400*                                                               *
008500*****************************************************************
008600 PROCEDURE DIVISION.
008700*****************************************************************
008800*                        0000-MAINLINE                          *
008900*****************************************************************
009000 0000-MAINLINE.
009100*-----------------------------------------------------------------
009200     PERFORM 1000-INICIO
009300        THRU 1000-INICIO-EXIT
009400
009500     PERFORM 2000-PROCESO
009600        THRU 2000-PROCESO-EXIT
009700
009800     PERFORM 3000-FIN
009900        THRU 3000-FIN-EXIT
010000     .
010100     STOP RUN.
010200
010300*****************************************************************
010400*                           1000-INICIO                         *
010500*****************************************************************
010600 1000-INICIO.
010700*-----------------------------------------------------------------
010800     DISPLAY 'GM1NITE - INICIO CORRIDA NOCTURNA DE MEMBRESIA '    RGZ0099 
010900             'DINAMICA'
011000     MOVE ZERO                         TO WS-RETORNO-JOBSTEP
011100     INITIALIZE WS-AREA-EVALUACION
011200     SET EVL0-88-TODOS-LOS-GRUPOS      TO TRUE
011300     .
011400 1000-INICIO-EXIT.
011500     EXIT.
011600
011700*****************************************************************
011800*                           2000-PROCESO                        *
011900*****************************************************************
012000 2000-PROCESO.
012100*-----------------------------------------------------------------
012200     CALL CT-NOMBRE-PROGRAMA USING WS-AREA-EVALUACION
012300
012400     IF NOT EVL0-88-OK
012500        MOVE 12                        TO WS-RETORNO-JOBSTEP      MFI0169 
012600     END-IF
012700     .
012800 2000-PROCESO-EXIT.
012900     EXIT.
013000
013100*****************************************************************
013200*                           3000-FIN                            *
013300*****************************************************************
013400 3000-FIN.
013500*-----------------------------------------------------------------
013600     DISPLAY 'GM1NITE - RUN-ID              : ' EVL0-RUN-ID       RGZ0140 
013700     DISPLAY 'GM1NITE - GRUPOS EVALUADOS     : '                  RGZ0140 
013800              EVL0-GRUPOS-EVALUADOS
013900     DISPLAY 'GM1NITE - TOTAL ALTAS MEMBR.   : ' EVL0-TOTAL-ALTAS RGZ0140 
014000     DISPLAY 'GM1NITE - TOTAL BAJAS MEMBR.   : ' EVL0-TOTAL-BAJAS RGZ0140 
014100     DISPLAY 'GM1NITE - CODIGO DE RETORNO    : '
014200              WS-RETORNO-JOBSTEP
014300
014400     MOVE WS-RETORNO-JOBSTEP           TO RETURN-CODE
014500     .
014600 3000-FIN-EXIT.
014700     EXIT.
014800******************************************************************
014900******************************************************************
