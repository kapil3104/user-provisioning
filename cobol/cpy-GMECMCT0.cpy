000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECMCT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE MBR-CTL-FILE, ARCHIVO DE UN SOLO        *
000600*               REGISTRO QUE LLEVA EL PROXIMO MBR-ID A ASIGNAR    *
000700*               EN UNA ALTA DE MEMBERSHIP. EQUIVALENTE EN         *
000800*               ARCHIVO PLANO DE UN CONTADOR DE IDENTITY DE BASE  *
000900*               DE DATOS.                                        *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 10 POSICIONES.                           *
001400*           PREFIJO  : MCT0.                                    *
001500*                                                                *
001600* 17/02/2024 RGZ  TKT-GM-0171  VERSION INICIAL.                  *
001700******************************************************************
001800
001900     05  GMECMCT0.
002000         10  MCT0-PROXIMO-MBR-ID           PIC 9(09).
002100         10  FILLER                        PIC X(01).
