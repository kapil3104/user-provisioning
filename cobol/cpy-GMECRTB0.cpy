000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECRTB0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA EN MEMORIA DE REGLAS DE UN GRUPO DINAMICO. *
000600*               SE ARMA LEYENDO RULE-FILE POR RUL0-GROUP-ID Y SE *
000700*               PASA POR REFERENCIA AL MOTOR DE REGLAS GM8RULE.  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 20004 POSICIONES.                        *
001200*           PREFIJO  : RTB0.                                    *
001300*                                                                *
001400* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001500******************************************************************
001600
001700     05  GMECRTB0.
001800         10  RTB0-CANT-REGLAS             PIC 9(04) COMP.
001900         10  RTB0-REGLA OCCURS 400 TIMES
002000                     INDEXED BY RTB0-IDX.
002100             15  RTB0-ATTRIBUTE            PIC X(10).
002200             15  RTB0-OPERATION            PIC X(10).
002300             15  RTB0-VALUE                PIC X(30).
002400         10  FILLER                        PIC X(02).
002500******************************************************************
002600* RTB0-CANT-REGLAS LIMITA LA CANTIDAD DE REGLAS POR GRUPO QUE    *
002700* EL MOTOR PUEDE EVALUAR EN UNA SOLA PASADA A 400 (OCCURS).      *
002800* GRUPOS CON MAS REGLAS QUE ESO QUEDAN FUERA DE ALCANCE DE ESTA  *
002900* VERSION Y SE INFORMAN POR CN0-REGLAS-TRUNCADAS.                *
003000******************************************************************
