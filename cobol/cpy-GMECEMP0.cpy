000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMECEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE EMPLEADO (EMPLOYEE-FILE). *
000600*               UNA OCURRENCIA POR EMPLEADO DEL PADRON.          *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 235 POSICIONES.                          *
001100*           PREFIJO  : EMP0.                                    *
001200*                                                                *
001300* 17/02/2024 RGZ  TKT-GM-0101  VERSION INICIAL.                  *
001400******************************************************************
001500
001600     05  GMECEMP0.
001700         10  EMP0-ID                      PIC X(24).
001800         10  EMP0-NAME                    PIC X(60).
001900         10  EMP0-EMAIL                   PIC X(60).
002000         10  EMP0-ROLE                    PIC X(30).
002100         10  EMP0-LOCATION                PIC X(30).
002200         10  EMP0-DEPARTMENT              PIC X(30).
002300         10  FILLER                       PIC X(01).
002400******************************************************************
002500* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES  6     *
002600* LA LONGITUD DE LOS CAMPOS DESCRIPTOS EN ESTA DECLARACION ES   *
002700* 234 + 1 DE RESERVA = 235.                                      *
002800******************************************************************
