000100*****************************************************************
000200* Program name:    GM3GRPM.                                    *
000300* Original author: R. GUZMAN.                                  *
000400*                                                               *
000500* Mantenimiento de grupos y su reglamento dinamico (GroupService*
000600* / DynamicGroupRuleService). Lee GRP-TRAN-FILE, un registro    *
000700* cabecera 'G' por grupo seguido de cero o mas registros        *
000800* detalle 'R' con las reglas del grupo, y REEMPLAZA el reglamento*
000900* completo del grupo en RULE-FILE. Un grupo Dynamic sin reglas  *
001000* se rechaza. Al confirmar un grupo Dynamic dispara GM1EVAL en  *
001100* modo UN-SOLO-GRUPO para recalcular su membresia.               *
001200*                                                               *
001300* Maintenence Log                                               *
001400* Date       Author        Maintenance Requirement.             *
001500* ---------- ------------  -------------------------------------*
001600* 17/02/2024 RGZ           Initial Version. TKT-GM-0150.        *
001700* 09/06/2024 RGZ           Se agrega el chequeo de reglas        *
001800*                          duplicadas dentro de la misma         *
001900*                          transaccion. TKT-GM-0151.             *
002000* 19/11/1999 RGZ           Y2K: WS-CANT-GRUPOS/REGLAS pasan a     *
002100*                          COMP de 4 digitos en vez de 2.        *
002200*                          TKT-GM-0098.                         *
002300* 02/02/2025 MFI           Se agrega el contador de disparos a   *
002400*                          GM1EVAL y el DISPLAY de resumen.       *
002500*                          TKT-GM-0172.                         *
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  GM3GRPM.
003300 AUTHOR. RAMIRO GUZMAN.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 17/02/2024.
003600 DATE-COMPILED. 17/02/2024.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700        C01 IS TOP-OF-FORM
004800        UPSI-0 IS SW-UPSI-01.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT GRP-TRAN-FILE  ASSIGN     TO GRPTRAN
005300                            FILE STATUS IS SW-FS-TRANGRP.
005400     SELECT GROUP-FILE     ASSIGN     TO GROUPFL
005500                            FILE STATUS IS SW-FS-GRUPO.
005600     SELECT GROUP-OUT      ASSIGN     TO GROUPOT
005700                            FILE STATUS IS SW-FS-GRUPOT.
005800     SELECT RULE-FILE      ASSIGN     TO RULEFL
005900                            FILE STATUS IS SW-FS-REGLA.
006000     SELECT RULE-OUT       ASSIGN     TO RULEOT
006100                            FILE STATUS IS SW-FS-REGLAOT.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  GRP-TRAN-FILE
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 202 CHARACTERS.
007400 01  REG-GRP-TRAN-FILE.
007500     COPY GMECGTR0.
007600
007700 FD  GROUP-FILE
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 200 CHARACTERS.
008000 01  REG-GROUP-FILE.
008100     COPY GMECGRP0.
008200
008300 FD  GROUP-OUT
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 200 CHARACTERS.
008600 01  REG-GROUP-OUT.
008700     COPY GMECGRP0.
008800
008900 FD  RULE-FILE
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 84 CHARACTERS.
009200 01  REG-RULE-FILE.
009300     COPY GMECRUL0.
009400
009500 FD  RULE-OUT
009600     RECORDING MODE IS F
009700     RECORD CONTAINS 84 CHARACTERS.
009800 01  REG-RULE-OUT.
009900     COPY GMECRUL0.
010000
010100 WORKING-STORAGE SECTION.
010200
010300*****************************************************************
010400*                    DEFINICION DE CONSTANTES                   *
010500*****************************************************************
010600 01  CT-CONSTANTES.
010700     05 CT-DYNAMIC                    PIC X(10) VALUE 'DYNAMIC   '.
010800     05 CT-MAYUSCULAS                 PIC X(26) VALUE
010900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011000     05 CT-MINUSCULAS                 PIC X(26) VALUE
011100        'abcdefghijklmnopqrstuvwxyz'.
011200
011300*****************************************************************
011400*                    DEFINICION DE CONTADORES                   *
011500*****************************************************************
011600 01  CN-CONTADORES.
011700     05 CN-GRUPOS-PROCESADOS          PIC 9(04) COMP.
011800     05 CN-GRUPOS-RECHAZADOS          PIC 9(04) COMP.
011900     05 CN-DISPAROS-GM1EVAL           PIC 9(04) COMP.
012000     05 CN-GRUPOS-TRUNCADOS           PIC 9(04) COMP.
012100     05 CN-REGLAS-TRUNCADAS           PIC 9(04) COMP.
012200
012300*  REDEFINES: VISTA EN BLOQUE DE CN-CONTADORES PARA DUMP/TRAZA.
012400 01  CN-CONTADORES-BLOQUE REDEFINES CN-CONTADORES PIC X(10).
012500
012600 01  WS-CANT-TRIGGER                  PIC 9(04) COMP.
012700
012800*****************************************************************
012900*                     DEFINICION DE SWITCHES                    *
013000*****************************************************************
013100 01  SW-SWITCHES.
013200     05 SW-FS-TRANGRP                 PIC X(02) VALUE SPACE.
013300        88 SW-88-FS-TRANGRP-OK                  VALUE '00'.
013400     05 SW-FS-GRUPO                   PIC X(02) VALUE SPACE.
013500        88 SW-88-FS-GRUPO-OK                    VALUE '00'.
013600     05 SW-FS-GRUPOT                  PIC X(02) VALUE SPACE.
013700        88 SW-88-FS-GRUPOT-OK                   VALUE '00'.
013800     05 SW-FS-REGLA                   PIC X(02) VALUE SPACE.
013900        88 SW-88-FS-REGLA-OK                    VALUE '00'.
014000     05 SW-FS-REGLAOT                 PIC X(02) VALUE SPACE.
014100        88 SW-88-FS-REGLAOT-OK                  VALUE '00'.
014200     05 SW-FIN-TRAN                   PIC X(01) VALUE 'N'.
014300        88 SW-88-FIN-TRAN                        VALUE 'S'.
014400     05 SW-GRUPO-ES-DINAMICO          PIC X(01) VALUE 'N'.
014500        88 SW-88-GRUPO-ES-DINAMICO              VALUE 'S'.
014600     05 SW-TRANSACCION-VALIDA         PIC X(01) VALUE 'S'.
014700        88 SW-88-TRANSACCION-VALIDA             VALUE 'S'.
014800     05 SW-GRUPO-ENCONTRADO           PIC X(01) VALUE 'N'.
014900        88 SW-88-GRUPO-ENCONTRADO                VALUE 'S'.
015000     05 SW-REGLA-DUPLICADA            PIC X(01) VALUE 'N'.        RGZ0151 
015100        88 SW-88-REGLA-DUPLICADA                 VALUE 'S'.       RGZ0151 
015200
015300*****************************************************************
015400*                     DEFINICION DE VARIABLES                   *
015500*****************************************************************
015600 01  WS-VARIABLES.
015700     05 WS-TIPO-GRUPO-MAYUS           PIC X(10).
015800     05 WS-IDX-GRUPO                  PIC 9(04) COMP.
015900     05 WS-IDX-REGLA                  PIC 9(04) COMP.
016000     05 WS-IDX-TRAN-REGLA             PIC 9(04) COMP.
016100     05 WS-IDX-CMP                    PIC 9(04) COMP.
016200     05 WS-IDX-TRIGGER                PIC 9(04) COMP.
016300     05 WS-POS-GRUPO-ENCONTRADO       PIC 9(04) COMP.
016400
016500*****************************************************************
016600*      CABECERA DE GRUPO DE LA TRANSACCION ACTUAL EN CURSO      *
016700*****************************************************************
016800 01  WS-TRAN-GRUPO.
016900     05 WS-TRAN-GRP-ACCION             PIC X(01).
017000        88 WS-88-TRAN-GRP-ALTA                  VALUE 'A'.
017100        88 WS-88-TRAN-GRP-CAMBIO                VALUE 'C'.
017200     05 WS-TRAN-GRP-ID                 PIC 9(09).
017300     05 WS-TRAN-GRP-NOMBRE             PIC X(60).
017400     05 WS-TRAN-GRP-TIPO               PIC X(10).
017500     05 WS-TRAN-GRP-DESCRIPCION        PIC X(120).
017600     05 WS-TRAN-CANT-REGLAS            PIC 9(04) COMP.
017700     05 WS-TRAN-REGLA OCCURS 400 TIMES
017800                 INDEXED BY WS-TRAN-REGLA-IDX.
017900        10 WS-TRAN-RULE-ID             PIC X(24).
018000        10 WS-TRAN-RULE-ATRIB          PIC X(10).
018100        10 WS-TRAN-RULE-OPER           PIC X(10).
018200        10 WS-TRAN-RULE-VALOR          PIC X(30).
018300     05 FILLER                         PIC X(02).
018400
018500*  AREA DONDE SE COPIA GTR0-DATOS PARA SER REDEFINIDA COMO        *
018600*  CABECERA DE GRUPO O COMO DETALLE DE REGLA SEGUN GTR0-TIPO-REG. *
018700 01  WS-TRAN-DATOS-GRUPO               PIC X(199).
018800 01  WS-TRAN-DATOS-GRUPO-CAMPOS REDEFINES WS-TRAN-DATOS-GRUPO.
018900     05 WS-TDG-GRP-ID                  PIC 9(09).
019000     05 WS-TDG-GRP-NOMBRE              PIC X(60).
019100     05 WS-TDG-GRP-TIPO                PIC X(10).
019200     05 WS-TDG-GRP-DESCRIPCION         PIC X(120).
019300
019400 01  WS-TRAN-DATOS-REGLA               PIC X(199).
019500 01  WS-TRAN-DATOS-REGLA-CAMPOS REDEFINES WS-TRAN-DATOS-REGLA.
019600     05 WS-TDR-RULE-ID                 PIC X(24).
019700     05 WS-TDR-RULE-GROUP-ID           PIC 9(09).
019800     05 WS-TDR-RULE-ATRIB              PIC X(10).
019900     05 WS-TDR-RULE-OPER               PIC X(10).
020000     05 WS-TDR-RULE-VALOR              PIC X(30).
020100     05 FILLER                         PIC X(116).
020200
020300*****************************************************************
020400*                TABLA EN MEMORIA DE GROUP-FILE                 *
020500*****************************************************************
020600 01  WS-TABLA-GRUPOS.
020700     05 WS-CANT-GRUPOS                PIC 9(04) COMP.             RGZ0098 
020800     05 WS-GRUPO-ELEM OCCURS 2000 TIMES
020900                 INDEXED BY WS-GRUPO-IDX.
021000        10 WS-GRUPO-REG.
021100           COPY GMECGRP0.
021200        10 WS-GRUPO-ACTIVO-TB          PIC X(01).
021300           88 WS-88-GRUPO-ACTIVO-TB             VALUE 'S'.
021400     05 FILLER                         PIC X(02).
021500
021600*  REDEFINES: VISTA EN BLOQUE DE LA TABLA COMPLETA DE GRUPOS.
021700 01  WS-TABLA-GRUPOS-BLOQUE REDEFINES WS-TABLA-GRUPOS
021800                                      PIC X(402004).
021900
022000*****************************************************************
022100*           TABLA EN MEMORIA DE RULE-FILE (TODOS LOS GRUPOS)    *
022200*****************************************************************
022300 01  WS-TABLA-REGLAS-M.
022400     05 WS-CANT-REGLAS-M              PIC 9(04) COMP.             RGZ0098 
022500     05 WS-REGLA-M-ELEM OCCURS 6000 TIMES
022600                 INDEXED BY WS-REGLA-M-IDX.
022700        10 WS-REGLA-M-REG.
022800           COPY GMECRUL0.
022900        10 WS-REGLA-M-ACTIVO-TB        PIC X(01).
023000           88 WS-88-REGLA-M-ACTIVO-TB            VALUE 'S'.
023100     05 FILLER                         PIC X(03).
023200
023300*****************************************************************
023400*         TABLA DE GRUPOS DINAMICOS A DISPARAR A GM1EVAL        *
023500*****************************************************************
023600 01  WS-TABLA-TRIGGER.
023700     05 WS-TRIGGER-GRP-ID             PIC 9(09)
023800                 OCCURS 500 TIMES
023900                 INDEXED BY WS-TRIGGER-IDX.
024000
024100 01  WS-AREA-EVALUACION.
024200     COPY GMECEVL0.
024300
024400 LINKAGE SECTION.
024500
024600*****************************************************************
024700*                                                               *
024800*              P R O C E D U R E   D I V I S I O N              *
024900*                                                               *
025000*****************************************************************
025100 PROCEDURE DIVISION.
025200*****************************************************************
025300*                        0000-MAINLINE                          *
025400*****************************************************************
025500 0000-MAINLINE.
025600*-----------------------------------------------------------------
025700     PERFORM 1000-INICIO
025800        THRU 1000-INICIO-EXIT
025900
026000     PERFORM 2000-PROCESA-UN-GRUPO
026100        THRU 2000-PROCESA-UN-GRUPO-EXIT
026200        UNTIL SW-88-FIN-TRAN
026300
026400     PERFORM 3000-FIN
026500        THRU 3000-FIN-EXIT
026600     .
026700     STOP RUN.
026800
026900*****************************************************************
027000*                           1000-INICIO                         *
027100*****************************************************************
027200 1000-INICIO.
027300*-----------------------------------------------------------------
027400     INITIALIZE CN-CONTADORES
027500     MOVE ZERO                         TO WS-CANT-TRIGGER
027600
027700     OPEN INPUT  GRP-TRAN-FILE
027800     OPEN INPUT  GROUP-FILE
027900     OPEN INPUT  RULE-FILE
028000
028100     PERFORM 1100-CARGA-GRUPOS
028200        THRU 1100-CARGA-GRUPOS-EXIT
028300     PERFORM 1200-CARGA-REGLAS
028400        THRU 1200-CARGA-REGLAS-EXIT
028500
028600     CLOSE GROUP-FILE RULE-FILE
028700
028800     READ GRP-TRAN-FILE
028900         AT END
029000            SET SW-88-FIN-TRAN          TO TRUE
029100     END-READ
029200     .
029300 1000-INICIO-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                    1100-CARGA-GRUPOS                          *
029800*****************************************************************
029900 1100-CARGA-GRUPOS.
030000*-----------------------------------------------------------------
030100     MOVE ZERO                         TO WS-CANT-GRUPOS
030200                                           CN-GRUPOS-TRUNCADOS
030300     READ GROUP-FILE
030400         AT END
030500            CONTINUE
030600     END-READ
030700
030800     PERFORM 1110-ACUMULA-GRUPO
030900        THRU 1110-ACUMULA-GRUPO-EXIT
031000        UNTIL SW-FS-GRUPO NOT EQUAL '00'
031100     .
031200 1100-CARGA-GRUPOS-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600*                   1110-ACUMULA-GRUPO                          *
031700*****************************************************************
031800 1110-ACUMULA-GRUPO.
031900*-----------------------------------------------------------------
032000     IF WS-CANT-GRUPOS LESS THAN 2000
032100        ADD 1                          TO WS-CANT-GRUPOS
032200        SET WS-GRUPO-IDX               TO WS-CANT-GRUPOS
032300        MOVE REG-GROUP-FILE             TO WS-GRUPO-REG (WS-GRUPO-IDX)
032400        SET WS-88-GRUPO-ACTIVO-TB (WS-GRUPO-IDX) TO TRUE
032500     ELSE
032600        ADD 1                          TO CN-GRUPOS-TRUNCADOS
032700     END-IF
032800
032900     READ GROUP-FILE
033000         AT END
033100            CONTINUE
033200     END-READ
033300     .
033400 1110-ACUMULA-GRUPO-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800*                    1200-CARGA-REGLAS                          *
033900*****************************************************************
034000 1200-CARGA-REGLAS.
034100*-----------------------------------------------------------------
034200     MOVE ZERO                         TO WS-CANT-REGLAS-M
034300                                           CN-REGLAS-TRUNCADAS
034400     READ RULE-FILE
034500         AT END
034600            CONTINUE
034700     END-READ
034800
034900     PERFORM 1210-ACUMULA-REGLA-M
035000        THRU 1210-ACUMULA-REGLA-M-EXIT
035100        UNTIL SW-FS-REGLA NOT EQUAL '00'
035200     .
035300 1200-CARGA-REGLAS-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700*                  1210-ACUMULA-REGLA-M                         *
035800*****************************************************************
035900 1210-ACUMULA-REGLA-M.
036000*-----------------------------------------------------------------
036100     IF WS-CANT-REGLAS-M LESS THAN 6000
036200        ADD 1                          TO WS-CANT-REGLAS-M
036300        SET WS-REGLA-M-IDX             TO WS-CANT-REGLAS-M
036400        MOVE REG-RULE-FILE
036500             TO WS-REGLA-M-REG (WS-REGLA-M-IDX)
036600        SET WS-88-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX) TO TRUE
036700     ELSE
036800        ADD 1                          TO CN-REGLAS-TRUNCADAS
036900     END-IF
037000
037100     READ RULE-FILE
037200         AT END
037300            CONTINUE
037400     END-READ
037500     .
037600 1210-ACUMULA-REGLA-M-EXIT.
037700     EXIT.
037800
037900*****************************************************************
038000*                 2000-PROCESA-UN-GRUPO                         *
038100*****************************************************************
038200*    AL ENTRAR, REG-GRP-TRAN-FILE YA TIENE UNA CABECERA 'G'.     *
038300*    ACUMULA LOS DETALLES 'R' QUE LE SIGUEN Y CONFIRMA.          *
038400 2000-PROCESA-UN-GRUPO.
038500*-----------------------------------------------------------------
038600     MOVE GTR0-ACCION                  TO WS-TRAN-GRP-ACCION
038700     MOVE GTR0-DATOS                   TO WS-TRAN-DATOS-GRUPO
038800     MOVE WS-TDG-GRP-ID                TO WS-TRAN-GRP-ID
038900     MOVE WS-TDG-GRP-NOMBRE            TO WS-TRAN-GRP-NOMBRE
039000     MOVE WS-TDG-GRP-TIPO              TO WS-TRAN-GRP-TIPO
039100     MOVE WS-TDG-GRP-DESCRIPCION       TO WS-TRAN-GRP-DESCRIPCION
039200     MOVE ZERO                         TO WS-TRAN-CANT-REGLAS
039300
039400     READ GRP-TRAN-FILE
039500         AT END
039600            SET SW-88-FIN-TRAN          TO TRUE
039700     END-READ
039800
039900     PERFORM 2010-ACUMULA-DETALLE
040000        THRU 2010-ACUMULA-DETALLE-EXIT
040100        UNTIL SW-88-FIN-TRAN
040200           OR GTR0-88-GRUPO
040300
040400     PERFORM 2100-CONFIRMA-TRANSACCION
040500        THRU 2100-CONFIRMA-TRANSACCION-EXIT
040600     .
040700 2000-PROCESA-UN-GRUPO-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100*                  2010-ACUMULA-DETALLE                         *
041200*****************************************************************
041300 2010-ACUMULA-DETALLE.
041400*-----------------------------------------------------------------
041500     MOVE GTR0-DATOS                   TO WS-TRAN-DATOS-REGLA
041600
041700     IF WS-TRAN-CANT-REGLAS LESS THAN 400
041800        ADD 1                           TO WS-TRAN-CANT-REGLAS
041900        SET WS-TRAN-REGLA-IDX           TO WS-TRAN-CANT-REGLAS
042000        MOVE WS-TDR-RULE-ID
042100             TO WS-TRAN-RULE-ID (WS-TRAN-REGLA-IDX)
042200        MOVE WS-TDR-RULE-ATRIB
042300             TO WS-TRAN-RULE-ATRIB (WS-TRAN-REGLA-IDX)
042400        MOVE WS-TDR-RULE-OPER
042500             TO WS-TRAN-RULE-OPER (WS-TRAN-REGLA-IDX)
042600        MOVE WS-TDR-RULE-VALOR
042700             TO WS-TRAN-RULE-VALOR (WS-TRAN-REGLA-IDX)
042800     ELSE
042900        ADD 1                           TO CN-REGLAS-TRUNCADAS
043000     END-IF
043100
043200     READ GRP-TRAN-FILE
043300         AT END
043400            SET SW-88-FIN-TRAN           TO TRUE
043500     END-READ
043600     .
043700 2010-ACUMULA-DETALLE-EXIT.
043800     EXIT.
043900
044000*****************************************************************
044100*               2100-CONFIRMA-TRANSACCION                       *
044200*****************************************************************
044300 2100-CONFIRMA-TRANSACCION.
044400*-----------------------------------------------------------------
044500     SET SW-88-TRANSACCION-VALIDA       TO TRUE
044600     MOVE WS-TRAN-GRP-TIPO              TO WS-TIPO-GRUPO-MAYUS
044700     INSPECT WS-TIPO-GRUPO-MAYUS CONVERTING CT-MINUSCULAS
044800                                       TO CT-MAYUSCULAS
044900
045000     IF NOT WS-88-TRAN-GRP-ALTA
045100        AND NOT WS-88-TRAN-GRP-CAMBIO
045200        SET SW-88-TRANSACCION-VALIDA    TO FALSE
045300        MOVE 'N'                        TO SW-TRANSACCION-VALIDA
045400        DISPLAY 'GM3GRPM - RECHAZO GRUPO ' WS-TRAN-GRP-ID
045500                ' - ACCION NO RECONOCIDA'
045600     END-IF
045700
045800     IF WS-TIPO-GRUPO-MAYUS EQUAL CT-DYNAMIC
045900        SET SW-88-GRUPO-ES-DINAMICO     TO TRUE
046000     ELSE
046100        SET SW-88-GRUPO-ES-DINAMICO     TO FALSE
046200        MOVE 'N'                        TO SW-GRUPO-ES-DINAMICO
046300     END-IF
046400
046500     IF SW-88-GRUPO-ES-DINAMICO
046600        AND WS-TRAN-CANT-REGLAS EQUAL ZERO
046700        SET SW-88-TRANSACCION-VALIDA    TO FALSE
046800        MOVE 'N'                        TO SW-TRANSACCION-VALIDA
046900        DISPLAY 'GM3GRPM - RECHAZO GRUPO ' WS-TRAN-GRP-ID
047000                ' - DYNAMIC SIN REGLAS'
047100     END-IF
047200
047300     IF SW-88-TRANSACCION-VALIDA
047400        PERFORM 2110-VERIFICA-DUPLICADAS
047500           THRU 2110-VERIFICA-DUPLICADAS-EXIT
047600        IF SW-88-REGLA-DUPLICADA
047700           SET SW-88-TRANSACCION-VALIDA  TO FALSE
047800           MOVE 'N'                      TO SW-TRANSACCION-VALIDA
047900           DISPLAY 'GM3GRPM - RECHAZO GRUPO ' WS-TRAN-GRP-ID
048000                   ' - REGLA DUPLICADA'
048100        END-IF
048200     END-IF
048300
048400     IF SW-88-TRANSACCION-VALIDA
048500        PERFORM 2200-APLICA-TRANSACCION
048600           THRU 2200-APLICA-TRANSACCION-EXIT
048700     ELSE
048800        ADD 1                            TO CN-GRUPOS-RECHAZADOS
048900     END-IF
049000     .
049100 2100-CONFIRMA-TRANSACCION-EXIT.
049200     EXIT.
049300
049400*****************************************************************
049500*              2110-VERIFICA-DUPLICADAS                         *
049600*****************************************************************
049700*    RECORRE LAS REGLAS DE LA TRANSACCION BUSCANDO DOS REGLAS    *
049800*    CON LA MISMA TUPLA (ATRIBUTO, OPERACION, VALOR).            *
049900 2110-VERIFICA-DUPLICADAS.
050000*-----------------------------------------------------------------
050100     SET SW-88-REGLA-DUPLICADA FALSE
050200     MOVE 'N'                           TO SW-REGLA-DUPLICADA
050300     MOVE ZERO                          TO WS-IDX-TRAN-REGLA
050400
050500     PERFORM 2111-REVISA-UNA-REGLA
050600        THRU 2111-REVISA-UNA-REGLA-EXIT
050700        UNTIL WS-IDX-TRAN-REGLA NOT LESS THAN WS-TRAN-CANT-REGLAS
050800           OR SW-88-REGLA-DUPLICADA
050900     .
051000 2110-VERIFICA-DUPLICADAS-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400*              2111-REVISA-UNA-REGLA                            *
051500*****************************************************************
051600 2111-REVISA-UNA-REGLA.
051700*-----------------------------------------------------------------
051800     ADD 1                              TO WS-IDX-TRAN-REGLA
051900     SET WS-TRAN-REGLA-IDX              TO WS-IDX-TRAN-REGLA
052000     SET WS-IDX-CMP                     TO WS-IDX-TRAN-REGLA
052100
052200     PERFORM 2112-COMPARA-CONTRA-RESTO
052300        THRU 2112-COMPARA-CONTRA-RESTO-EXIT
052400        UNTIL WS-IDX-CMP NOT LESS THAN WS-TRAN-CANT-REGLAS
052500           OR SW-88-REGLA-DUPLICADA
052600     .
052700 2111-REVISA-UNA-REGLA-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100*            2112-COMPARA-CONTRA-RESTO                          *
053200*****************************************************************
053300 2112-COMPARA-CONTRA-RESTO.
053400*-----------------------------------------------------------------
053500     ADD 1                              TO WS-IDX-CMP
053600     SET WS-TRAN-REGLA-IDX              TO WS-IDX-CMP
053700
053800     IF WS-TRAN-RULE-ATRIB (WS-IDX-TRAN-REGLA)
053900        EQUAL WS-TRAN-RULE-ATRIB (WS-TRAN-REGLA-IDX)
054000        AND WS-TRAN-RULE-OPER (WS-IDX-TRAN-REGLA)
054100            EQUAL WS-TRAN-RULE-OPER (WS-TRAN-REGLA-IDX)
054200        AND WS-TRAN-RULE-VALOR (WS-IDX-TRAN-REGLA)
054300            EQUAL WS-TRAN-RULE-VALOR (WS-TRAN-REGLA-IDX)
054400        SET SW-88-REGLA-DUPLICADA       TO TRUE
054500     END-IF
054600     .
054700 2112-COMPARA-CONTRA-RESTO-EXIT.
054800     EXIT.
054900
055000*****************************************************************
055100*                2200-APLICA-TRANSACCION                        *
055200*****************************************************************
055300 2200-APLICA-TRANSACCION.
055400*-----------------------------------------------------------------
055500     PERFORM 2210-BUSCA-GRUPO
055600        THRU 2210-BUSCA-GRUPO-EXIT
055700
055800     IF WS-88-TRAN-GRP-ALTA
055900        AND SW-88-GRUPO-ENCONTRADO
056000        ADD 1                           TO CN-GRUPOS-RECHAZADOS
056100        DISPLAY 'GM3GRPM - RECHAZO GRUPO ' WS-TRAN-GRP-ID
056200                ' - ALTA DUPLICADA'
056300     ELSE
056400        IF WS-88-TRAN-GRP-CAMBIO
056500           AND NOT SW-88-GRUPO-ENCONTRADO
056600           ADD 1                        TO CN-GRUPOS-RECHAZADOS
056700           DISPLAY 'GM3GRPM - RECHAZO GRUPO ' WS-TRAN-GRP-ID
056800                   ' - NO EXISTE'
056900        ELSE
057000           PERFORM 2220-GRABA-GRUPO
057100              THRU 2220-GRABA-GRUPO-EXIT
057200           PERFORM 2230-REEMPLAZA-REGLAS
057300              THRU 2230-REEMPLAZA-REGLAS-EXIT
057400           ADD 1                         TO CN-GRUPOS-PROCESADOS
057500           IF SW-88-GRUPO-ES-DINAMICO
057600              PERFORM 2240-ENCOLA-TRIGGER
057700                 THRU 2240-ENCOLA-TRIGGER-EXIT
057800           END-IF
057900        END-IF
058000     END-IF
058100     .
058200 2200-APLICA-TRANSACCION-EXIT.
058300     EXIT.
058400
058500*****************************************************************
058600*                   2210-BUSCA-GRUPO                            *
058700*****************************************************************
058800 2210-BUSCA-GRUPO.
058900*-----------------------------------------------------------------
059000     SET SW-88-GRUPO-ENCONTRADO FALSE
059100     MOVE 'N'                           TO SW-GRUPO-ENCONTRADO
059200     MOVE ZERO                          TO WS-POS-GRUPO-ENCONTRADO
059300
059400     IF WS-CANT-GRUPOS GREATER THAN ZERO
059500        SET WS-GRUPO-IDX                TO 1
059600        PERFORM 2211-COMPARA-GRUPO
059700           THRU 2211-COMPARA-GRUPO-EXIT
059800           UNTIL WS-GRUPO-IDX GREATER WS-CANT-GRUPOS
059900              OR SW-88-GRUPO-ENCONTRADO
060000     END-IF
060100     .
060200 2210-BUSCA-GRUPO-EXIT.
060300     EXIT.
060400
060500*****************************************************************
060600*                  2211-COMPARA-GRUPO                           *
060700*****************************************************************
060800 2211-COMPARA-GRUPO.
060900*-----------------------------------------------------------------
061000     IF WS-88-GRUPO-ACTIVO-TB (WS-GRUPO-IDX)
061100        AND GRP0-ID OF WS-GRUPO-REG (WS-GRUPO-IDX)
061200            EQUAL WS-TRAN-GRP-ID
061300        SET SW-88-GRUPO-ENCONTRADO      TO TRUE
061400        SET WS-POS-GRUPO-ENCONTRADO     TO WS-GRUPO-IDX
061500     ELSE
061600        SET WS-GRUPO-IDX                UP BY 1
061700     END-IF
061800     .
061900 2211-COMPARA-GRUPO-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300*                   2220-GRABA-GRUPO                            *
062400*****************************************************************
062500 2220-GRABA-GRUPO.
062600*-----------------------------------------------------------------
062700     IF SW-88-GRUPO-ENCONTRADO
062800        SET WS-GRUPO-IDX                TO WS-POS-GRUPO-ENCONTRADO
062900     ELSE
063000        IF WS-CANT-GRUPOS LESS THAN 2000
063100           ADD 1                         TO WS-CANT-GRUPOS
063200           SET WS-GRUPO-IDX              TO WS-CANT-GRUPOS
063300        ELSE
063400           ADD 1                         TO CN-GRUPOS-TRUNCADOS
063500           GO TO 2220-GRABA-GRUPO-EXIT
063600        END-IF
063700     END-IF
063800
063900     MOVE WS-TRAN-GRP-ID
064000          TO GRP0-ID OF WS-GRUPO-REG (WS-GRUPO-IDX)
064100     MOVE WS-TRAN-GRP-NOMBRE
064200          TO GRP0-NAME OF WS-GRUPO-REG (WS-GRUPO-IDX)
064300     MOVE WS-TRAN-GRP-TIPO
064400          TO GRP0-TYPE OF WS-GRUPO-REG (WS-GRUPO-IDX)
064500     MOVE WS-TRAN-GRP-DESCRIPCION
064600          TO GRP0-DESCRIPTION OF WS-GRUPO-REG (WS-GRUPO-IDX)
064700     SET WS-88-GRUPO-ACTIVO-TB (WS-GRUPO-IDX) TO TRUE
064800     .
064900 2220-GRABA-GRUPO-EXIT.
065000     EXIT.
065100
065200*****************************************************************
065300*               2230-REEMPLAZA-REGLAS                           *
065400*****************************************************************
065500*    DA DE BAJA LAS REGLAS ACTIVAS EXISTENTES DEL GRUPO Y AGREGA *
065600*    LAS RECIBIDAS EN LA TRANSACCION.                            *
065700 2230-REEMPLAZA-REGLAS.
065800*-----------------------------------------------------------------
065900     MOVE ZERO                          TO WS-IDX-REGLA
066000     PERFORM 2231-BAJA-REGLA-VIEJA
066100        THRU 2231-BAJA-REGLA-VIEJA-EXIT
066200        UNTIL WS-IDX-REGLA NOT LESS THAN WS-CANT-REGLAS-M
066300
066400     MOVE ZERO                          TO WS-IDX-TRAN-REGLA
066500     PERFORM 2232-AGREGA-REGLA-NUEVA
066600        THRU 2232-AGREGA-REGLA-NUEVA-EXIT
066700        UNTIL WS-IDX-TRAN-REGLA NOT LESS THAN WS-TRAN-CANT-REGLAS
066800     .
066900 2230-REEMPLAZA-REGLAS-EXIT.
067000     EXIT.
067100
067200*****************************************************************
067300*              2231-BAJA-REGLA-VIEJA                            *
067400*****************************************************************
067500 2231-BAJA-REGLA-VIEJA.
067600*-----------------------------------------------------------------
067700     ADD 1                              TO WS-IDX-REGLA
067800     SET WS-REGLA-M-IDX                 TO WS-IDX-REGLA
067900
068000     IF WS-88-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX)
068100        AND RUL0-GROUP-ID OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
068200            EQUAL WS-TRAN-GRP-ID
068300        SET WS-88-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX) TO FALSE
068400        MOVE 'N' TO WS-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX)
068500     END-IF
068600     .
068700 2231-BAJA-REGLA-VIEJA-EXIT.
068800     EXIT.
068900
069000*****************************************************************
069100*             2232-AGREGA-REGLA-NUEVA                           *
069200*****************************************************************
069300 2232-AGREGA-REGLA-NUEVA.
069400*-----------------------------------------------------------------
069500     ADD 1                              TO WS-IDX-TRAN-REGLA
069600     SET WS-TRAN-REGLA-IDX              TO WS-IDX-TRAN-REGLA
069700
069800     IF WS-CANT-REGLAS-M LESS THAN 6000
069900        ADD 1                           TO WS-CANT-REGLAS-M
070000        SET WS-REGLA-M-IDX              TO WS-CANT-REGLAS-M
070100        MOVE WS-TRAN-RULE-ID (WS-TRAN-REGLA-IDX)
070200             TO RUL0-ID OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
070300        MOVE WS-TRAN-GRP-ID
070400             TO RUL0-GROUP-ID OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
070500        MOVE WS-TRAN-RULE-ATRIB (WS-TRAN-REGLA-IDX)
070600             TO RUL0-ATTRIBUTE OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
070700        MOVE WS-TRAN-RULE-OPER (WS-TRAN-REGLA-IDX)
070800             TO RUL0-OPERATION OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
070900        MOVE WS-TRAN-RULE-VALOR (WS-TRAN-REGLA-IDX)
071000             TO RUL0-VALUE OF WS-REGLA-M-REG (WS-REGLA-M-IDX)
071100        SET WS-88-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX) TO TRUE
071200     ELSE
071300        ADD 1                           TO CN-REGLAS-TRUNCADAS
071400     END-IF
071500     .
071600 2232-AGREGA-REGLA-NUEVA-EXIT.
071700     EXIT.
071800
071900*****************************************************************
072000*                2240-ENCOLA-TRIGGER                            *
072100*****************************************************************
072200 2240-ENCOLA-TRIGGER.
072300*-----------------------------------------------------------------
072400     IF WS-CANT-TRIGGER LESS THAN 500
072500        ADD 1                           TO WS-CANT-TRIGGER
072600        SET WS-TRIGGER-IDX              TO WS-CANT-TRIGGER
072700        MOVE WS-TRAN-GRP-ID
072800             TO WS-TRIGGER-GRP-ID (WS-TRIGGER-IDX)
072900     END-IF
073000     .
073100 2240-ENCOLA-TRIGGER-EXIT.
073200     EXIT.
073300
073400*****************************************************************
073500*                           3000-FIN                            *
073600*****************************************************************
073700 3000-FIN.
073800*-----------------------------------------------------------------
073900     CLOSE GRP-TRAN-FILE
074000
074100     OPEN OUTPUT GROUP-OUT
074200     MOVE ZERO                          TO WS-IDX-GRUPO
074300     PERFORM 3100-GRABA-UN-GRUPO
074400        THRU 3100-GRABA-UN-GRUPO-EXIT
074500        UNTIL WS-IDX-GRUPO NOT LESS THAN WS-CANT-GRUPOS
074600     CLOSE GROUP-OUT
074700
074800     OPEN OUTPUT RULE-OUT
074900     MOVE ZERO                          TO WS-IDX-REGLA
075000     PERFORM 3200-GRABA-UNA-REGLA
075100        THRU 3200-GRABA-UNA-REGLA-EXIT
075200        UNTIL WS-IDX-REGLA NOT LESS THAN WS-CANT-REGLAS-M
075300     CLOSE RULE-OUT
075400
075500     MOVE ZERO                          TO WS-IDX-TRIGGER
075600     PERFORM 3300-DISPARA-GM1EVAL
075700        THRU 3300-DISPARA-GM1EVAL-EXIT
075800        UNTIL WS-IDX-TRIGGER NOT LESS THAN WS-CANT-TRIGGER
075900
076000     DISPLAY 'GM3GRPM - GRUPOS PROCESADOS    : '
076100              CN-GRUPOS-PROCESADOS
076200     DISPLAY 'GM3GRPM - GRUPOS RECHAZADOS    : '
076300              CN-GRUPOS-RECHAZADOS
076400     DISPLAY 'GM3GRPM - DISPAROS A GM1EVAL    : '
076500              CN-DISPAROS-GM1EVAL
076600     MOVE ZERO                          TO RETURN-CODE
076700     .
076800 3000-FIN-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200*                 3100-GRABA-UN-GRUPO                           *
077300*****************************************************************
077400 3100-GRABA-UN-GRUPO.
077500*-----------------------------------------------------------------
077600     ADD 1                              TO WS-IDX-GRUPO
077700     SET WS-GRUPO-IDX                   TO WS-IDX-GRUPO
077800
077900     IF WS-88-GRUPO-ACTIVO-TB (WS-GRUPO-IDX)
078000        MOVE WS-GRUPO-REG (WS-GRUPO-IDX) TO REG-GROUP-OUT
078100        WRITE REG-GROUP-OUT
078200     END-IF
078300     .
078400 3100-GRABA-UN-GRUPO-EXIT.
078500     EXIT.
078600
078700*****************************************************************
078800*                3200-GRABA-UNA-REGLA                           *
078900*****************************************************************
079000 3200-GRABA-UNA-REGLA.
079100*-----------------------------------------------------------------
079200     ADD 1                              TO WS-IDX-REGLA
079300     SET WS-REGLA-M-IDX                 TO WS-IDX-REGLA
079400
079500     IF WS-88-REGLA-M-ACTIVO-TB (WS-REGLA-M-IDX)
079600        MOVE WS-REGLA-M-REG (WS-REGLA-M-IDX) TO REG-RULE-OUT
079700        WRITE REG-RULE-OUT
079800     END-IF
079900     .
080000 3200-GRABA-UNA-REGLA-EXIT.
080100     EXIT.
080200
080300*****************************************************************
080400*               3300-DISPARA-GM1EVAL                            *
080500*****************************************************************
080600*    NOTA: GROUPOT/RULEOT SE ASIGNAN EN EL JCL AL MISMO DATASET  *
080700*    FISICO QUE GROUPFL/RULEFL (DISP=OLD), POR LO QUE GM1EVAL,   *
080800*    LLAMADO AQUI DENTRO DEL MISMO PASO, YA ENCUENTRA EL         *
080900*    REGLAMENTO ACTUALIZADO AL ABRIR ESOS ARCHIVOS.              *
081000 3300-DISPARA-GM1EVAL.
081100*-----------------------------------------------------------------
081200     ADD 1                              TO WS-IDX-TRIGGER
081300     SET WS-TRIGGER-IDX                 TO WS-IDX-TRIGGER
081400
081500     INITIALIZE WS-AREA-EVALUACION
081600     SET EVL0-88-UN-SOLO-GRUPO          TO TRUE
081700     MOVE WS-TRIGGER-GRP-ID (WS-TRIGGER-IDX) TO EVL0-GRUPO-ID
081800
081900     CALL 'GM1EVAL' USING WS-AREA-EVALUACION
082000     ADD 1                              TO CN-DISPAROS-GM1EVAL
082100     .
082200 3300-DISPARA-GM1EVAL-EXIT.
082300     EXIT.
082400******************************************************************
082500******************************************************************
